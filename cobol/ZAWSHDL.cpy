000100******************************************************************
000200* zAWS common work areas - timestamp, math constants, reject     *
000300* counters and the reject-line layout shared by the batch jobs. *
000400******************************************************************
000500* Copybook     : ZAWSHDL                                         *
000600* Used by      : ZAWS001 ZAWS002 ZAWS003 ZAWS004 ZAWS005         *
000700*                                                                *
000800* Maint history:                                                 *
000900*   1988-04-18  DTM  Original common work area.                 *
001000*   1991-02-06  RKO  Added pseudo-timestamp fields (ticket       *
001100*                    AWS-114, replaces calls to the retired      *
001200*                    clock utility).                             *
001300*   2002-05-14  JPH  Widened RUN-TIMESTAMP to S9(15) - S9(11)    *
001400*                    overflowed once day-number times            *
001500*                    86,400,000 ran past eleven digits           *
001600*                    (AWS-211).                                  *
001700*   2002-06-03  JPH  Restated the scalar timestamp/constant      *
001800*                    fields as 77-level items - they are plain   *
001900*                    standalone working storage, not group       *
002000*                    records, and belong at 77 (AWS-213).        *
002100******************************************************************
002200
002300******************************************************************
002400* Pseudo-timestamp.  zAWS has no access to a true epoch-         *
002500* millisecond clock, so the run timestamp is built from the     *
002600* system date/time using a 360-day banking-style calendar       *
002700* (year * 360 + month * 30 + day) converted to milliseconds.    *
002800* This is consistent run over run and is all LAST-UPDATE-TIME   *
002900* recency comparisons need -- it is not a true Unix epoch.      *
003000******************************************************************
003100 01  RUN-DATE-FIELDS.
003200     05  RUN-DATE                 PIC  9(08) VALUE ZEROES.
003300     05  RUN-DATE-YYYY REDEFINES RUN-DATE
003400                                  PIC  9(04).
003500     05  FILLER REDEFINES RUN-DATE.
003600         10  FILLER               PIC  9(04).
003700         10  RUN-DATE-MM          PIC  9(02).
003800         10  RUN-DATE-DD          PIC  9(02).
003900
004000 01  RUN-TIME-FIELDS.
004100     05  RUN-TIME                 PIC  9(08) VALUE ZEROES.
004200     05  FILLER REDEFINES RUN-TIME.
004300         10  RUN-TIME-HH          PIC  9(02).
004400         10  RUN-TIME-MI          PIC  9(02).
004500         10  RUN-TIME-SS          PIC  9(02).
004600         10  RUN-TIME-HS          PIC  9(02).
004700 77  RUN-DAY-NUMBER               PIC S9(09) COMP VALUE ZEROES.
004800 77  RUN-MSEC-OF-DAY              PIC S9(09) COMP VALUE ZEROES.
004900 77  RUN-TIMESTAMP                PIC S9(15) COMP-3 VALUE ZEROES.
005000 77  ONE-DAY-MS                   PIC S9(11) COMP-3
005100                                  VALUE +86400000.
005200
005300******************************************************************
005400* Math constants used by the haversine distance subprogram       *
005500* (ZAWS005) and by anyone who needs degrees-to-radians.          *
005600******************************************************************
005700 77  EARTH-RADIUS-KM              PIC S9(05)V9(01) COMP-3
005800                                  VALUE +6372.8.
005900 77  PI-CONSTANT                  PIC S9(01)V9(09) COMP-3
006000                                  VALUE +3.141592654.
006100 77  DEGREES-PER-RADIAN           PIC S9(03)V9(09) COMP-3
006200                                  VALUE +57.295779513.
006300
006400******************************************************************
006500* Transaction reject counters and reject-line layout, common to  *
006600* the collection and query jobs.                                 *
006700******************************************************************
006800 01  REJECT-COUNTERS.
006900     05  RJ-NO-SUCH-AIRPORT-COUNT PIC S9(09) COMP VALUE ZEROES.
007000     05  RJ-VALIDATION-FAIL-COUNT PIC S9(09) COMP VALUE ZEROES.
007100
007200 01  REJECT-LINE.
007300     05  RJ-IATA-OUT              PIC  X(03) VALUE SPACES.
007400     05  FILLER                   PIC  X(01) VALUE SPACES.
007500     05  RJ-POINT-TYPE-OUT        PIC  X(13) VALUE SPACES.
007600     05  FILLER                   PIC  X(01) VALUE SPACES.
007700     05  RJ-REASON-OUT            PIC  X(30) VALUE SPACES.
007800     05  FILLER                   PIC  X(32) VALUE SPACES.
