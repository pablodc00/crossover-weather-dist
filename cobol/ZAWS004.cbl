000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS004.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-06-02.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Health / frequency report.                              *
001100*                                                                *
001200* CALLed by ZAWS000 last, after ZAWS002 has applied the reading  *
001300* transactions and ZAWS003 has answered the radius queries.      *
001400* Produces HEALTH-REPORT in three pieces:                        *
001500*                                                                *
001600*   1. DATASIZE - a count, across the WHOLE master table, of      *
001700*      airports that have at least one reading present AND whose *
001800*      LAST-UPDATE-TIME falls within the last 24 hours of the    *
001900*      run's pseudo-timestamp (request AWS-40).                   *
002000*   2. One line per airport giving its request count and its     *
002100*      share of the radius-frequency table (request AWS-40).      *
002200*   3. A 10-bucket histogram of radius-frequency activity,        *
002300*      bucketed by radius MOD 10 (request AWS-77).                 *
002400*                                                                *
002500* Date       UserID   Description                                *
002600* ---------- -------- ----------------------------------------- *
002700* 1988-06-02 DTM      Original health report (AWS-40).            *
002800* 1990-03-21 RKO      Added radius-mod-10 histogram at ops'       *
002900*                     request, to watch for a skewed radius mix   *
003000*                     (AWS-77).                                   *
003100* 1998-11-19 RKO      Y2K review - DATASIZE recency test runs     *
003200*                     off RUN-TIMESTAMP, which carries a 4-digit  *
003300*                     year; no change required.                   *
003400* 2001-07-23 JPH      Widened HL-DATASIZE and the bucket counters *
003500*                     to S9(09) COMP to match the rest of the     *
003600*                     suite (AWS-203).                             *
003700* 2002-05-14 JPH      Widened LK-RUN-TIMESTAMP and HL-RECENCY-    *
003800*                     CUTOFF to S9(15) to match the ZAWSHDL        *
003900*                     pseudo-timestamp fix (AWS-211).              *
004000* 2002-06-03 JPH      Restated the loop/scratch scalars as         *
004100*                     77-level items (AWS-213).                    *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800     UPSI-0 ON STATUS IS AWS-TEST-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT HEALTH-REPORT ASSIGN TO HLTHRPT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS HL-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  HEALTH-REPORT
005800     RECORD CONTAINS 80 CHARACTERS.
005900 01  HL-PRINT-RECORD              PIC  X(80).
006000
006100 WORKING-STORAGE SECTION.
006200 01  HL-FILE-STATUS               PIC  X(02) VALUE ZEROES.
006300     88  HL-OK                              VALUE '00'.
006400
006500 01  HL-DATASIZE                  PIC S9(09) COMP VALUE ZEROES.
006600 01  HL-RECENCY-CUTOFF            PIC S9(15) COMP-3 VALUE ZEROES.
006700
006800 77  HL-AIRPORT-INDEX             PIC S9(04) COMP VALUE ZEROES.
006900
007000 01  HL-ANY-PRESENT-SWITCH        PIC  X(01) VALUE 'N'.
007100     88  HL-AIRPORT-HAS-READING             VALUE 'Y'.
007200
007300 01  HL-FRACTION-VALUE            PIC S9(05)V9(04) COMP-3
007400                                  VALUE ZEROES.
007500
007600******************************************************************
007700* Radius-mod-10 histogram work area (request AWS-77).             *
007800******************************************************************
007900 77  HL-RADIUS-INTEGER            PIC S9(06) COMP VALUE ZEROES.
008000 77  HL-DIVIDE-QUOTIENT           PIC S9(06) COMP VALUE ZEROES.
008100 77  HL-BUCKET-REMAINDER          PIC S9(04) COMP VALUE ZEROES.
008200
008300 01  HL-BUCKET-TABLE.
008400     05  HL-BUCKET-COUNT          PIC S9(09) COMP
008500                                  OCCURS 10 TIMES
008600                                  INDEXED BY HL-BDX
008700                                  VALUE ZEROES.
008800     05  FILLER                   PIC  X(01) VALUE SPACES.
008900
009000******************************************************************
009100* Print lines.                                                    *
009200******************************************************************
009300 01  HL-HEADER-LINE.
009400     05  FILLER                   PIC  X(10) VALUE 'DATASIZE: '.
009500     05  HD-DATASIZE-OUT          PIC ZZZZZZZZ9.
009600     05  FILLER                   PIC  X(61) VALUE SPACES.
009700 01  HL-HEADER-ALPHA REDEFINES HL-HEADER-LINE
009800                              PIC  X(80).
009900
010000 01  HL-DETAIL-LINE.
010100     05  HD-IATA-OUT              PIC  X(03) VALUE SPACES.
010200     05  FILLER                   PIC  X(01) VALUE SPACES.
010300     05  HD-REQCOUNT-OUT          PIC ZZZZZZZZ9.
010400     05  FILLER                   PIC  X(01) VALUE SPACES.
010500     05  HD-FRACTION-OUT          PIC ZZZZ9.ZZZZ.
010600     05  FILLER                   PIC  X(56) VALUE SPACES.
010700 01  HL-DETAIL-ALPHA REDEFINES HL-DETAIL-LINE
010800                              PIC  X(80).
010900
011000 01  HL-BUCKET-LINE.
011100     05  FILLER                   PIC  X(07) VALUE 'BUCKET '.
011200     05  HB-BUCKET-NUM-OUT        PIC 9.
011300     05  FILLER                   PIC  X(02) VALUE ': '.
011400     05  HB-BUCKET-COUNT-OUT      PIC ZZZZZZZZ9.
011500     05  FILLER                   PIC  X(61) VALUE SPACES.
011600 01  HL-BUCKET-ALPHA REDEFINES HL-BUCKET-LINE
011700                              PIC  X(80).
011800
011900******************************************************************
012000* Linkage to the caller's tables and the run's pseudo-timestamp.  *
012100******************************************************************
012200 LINKAGE SECTION.
012300 COPY ZAWSAMR.
012400 COPY ZAWSFRQ.
012500
012600 01  LK-RUN-TIMESTAMP             PIC S9(15) COMP-3.
012700 01  LK-ONE-DAY-MS                PIC S9(11) COMP-3.
012800
012900 PROCEDURE DIVISION USING AIRPORT-MASTER-TABLE
013000                          ATMOSPHERIC-INFO-TABLE
013100                          REQUEST-FREQUENCY-TABLE
013200                          RADIUS-FREQUENCY-TABLE
013300                          LK-RUN-TIMESTAMP
013400                          LK-ONE-DAY-MS.
013500
013600******************************************************************
013700* Main process.                                                  *
013800******************************************************************
013900     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
014000     PERFORM 2000-COMPUTE-DATASIZE     THRU 2000-EXIT.
014100     PERFORM 3000-PRINT-HEADER         THRU 3000-EXIT.
014200     PERFORM 4000-BUILD-FRACTION-TABLE THRU 4000-EXIT.
014300     PERFORM 5000-BUILD-HISTOGRAM      THRU 5000-EXIT.
014400     PERFORM 6000-PRINT-HISTOGRAM      THRU 6000-EXIT.
014500     PERFORM 9000-RETURN               THRU 9000-EXIT.
014600
014700******************************************************************
014800* Open the report and compute the DATASIZE recency cutoff.        *
014900******************************************************************
015000 1000-INITIALIZE.
015100     OPEN OUTPUT HEALTH-REPORT.
015200     MOVE ZEROES                  TO HL-DATASIZE.
015300     COMPUTE HL-RECENCY-CUTOFF = LK-RUN-TIMESTAMP - LK-ONE-DAY-MS.
015400
015500 1000-EXIT.
015600     EXIT.
015700
015800******************************************************************
015900* Datasize rule - scan the WHOLE master table once.               *
016000******************************************************************
016100 2000-COMPUTE-DATASIZE.
016200     PERFORM 2100-CHECK-ONE-AIRPORT  THRU 2100-EXIT
016300             VARYING HL-AIRPORT-INDEX FROM 1 BY 1
016400             UNTIL HL-AIRPORT-INDEX GREATER THAN AM-ENTRY-COUNT.
016500
016600 2000-EXIT.
016700     EXIT.
016800
016900 2100-CHECK-ONE-AIRPORT.
017000     SET AI-IDX                   TO HL-AIRPORT-INDEX.
017100     MOVE 'N'                     TO HL-ANY-PRESENT-SWITCH.
017200     IF  AI-WIND-IS-PRESENT(AI-IDX)  OR AI-TEMP-IS-PRESENT(AI-IDX)
017300     OR  AI-HUMID-IS-PRESENT(AI-IDX) OR AI-PRESS-IS-PRESENT(AI-IDX)
017400     OR  AI-CLOUD-IS-PRESENT(AI-IDX) OR AI-PRECIP-IS-PRESENT(AI-IDX)
017500         SET HL-AIRPORT-HAS-READING TO TRUE.
017600
017700     IF  HL-AIRPORT-HAS-READING
017800     AND AI-LAST-UPDATE-TIME(AI-IDX) GREATER THAN HL-RECENCY-CUTOFF
017900         ADD 1                    TO HL-DATASIZE.
018000
018100 2100-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500* Print the "DATASIZE: n" header line.                            *
018600******************************************************************
018700 3000-PRINT-HEADER.
018800     MOVE HL-DATASIZE             TO HD-DATASIZE-OUT.
018900     WRITE HL-PRINT-RECORD        FROM HL-HEADER-LINE.
019000
019100 3000-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500* Frequency-fraction rule - one detail line per airport, in        *
019600* master-table order.                                              *
019700******************************************************************
019800 4000-BUILD-FRACTION-TABLE.
019900     PERFORM 4100-PRINT-ONE-FRACTION THRU 4100-EXIT
020000             VARYING HL-AIRPORT-INDEX FROM 1 BY 1
020100             UNTIL HL-AIRPORT-INDEX GREATER THAN AM-ENTRY-COUNT.
020200
020300 4000-EXIT.
020400     EXIT.
020500
020600 4100-PRINT-ONE-FRACTION.
020700     SET AM-IDX                   TO HL-AIRPORT-INDEX.
020800     SET RF-IDX                   TO HL-AIRPORT-INDEX.
020900
021000     IF  RQ-ENTRY-COUNT EQUAL ZERO
021100         MOVE ZEROES              TO HL-FRACTION-VALUE
021200     ELSE
021300         COMPUTE HL-FRACTION-VALUE ROUNDED =
021400             RF-REQUEST-COUNT(RF-IDX) / RQ-ENTRY-COUNT.
021500
021600     MOVE AM-IATA-CODE(AM-IDX)    TO HD-IATA-OUT.
021700     MOVE RF-REQUEST-COUNT(RF-IDX) TO HD-REQCOUNT-OUT.
021800     MOVE HL-FRACTION-VALUE       TO HD-FRACTION-OUT.
021900     WRITE HL-PRINT-RECORD        FROM HL-DETAIL-LINE.
022000
022100 4100-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500* Histogram rule - bucket each distinct radius value's request    *
022600* count by radius MOD 10 (AWS-77).  RQ-RADIUS-COUNT is always      *
022700* zero in this release (see ZAWS031's 2000-RECORD-RADIUS note),    *
022800* so this histogram simply confirms which buckets have ever had   *
022900* a radius value recorded against them.                            *
023000******************************************************************
023100 5000-BUILD-HISTOGRAM.
023200     SET HL-BDX                   TO 1.
023300     PERFORM 5050-CLEAR-ONE-BUCKET THRU 5050-EXIT
023400             UNTIL HL-BDX GREATER THAN 10.
023500
023600     IF  RQ-ENTRY-COUNT GREATER THAN ZERO
023700         PERFORM 5100-BUCKET-ONE-RADIUS THRU 5100-EXIT
023800                 VARYING RQ-IDX FROM 1 BY 1
023900                 UNTIL RQ-IDX GREATER THAN RQ-ENTRY-COUNT.
024000
024100 5000-EXIT.
024200     EXIT.
024300
024400 5050-CLEAR-ONE-BUCKET.
024500     MOVE ZEROES                  TO HL-BUCKET-COUNT(HL-BDX).
024600     SET HL-BDX UP BY 1.
024700
024800 5050-EXIT.
024900     EXIT.
025000
025100 5100-BUCKET-ONE-RADIUS.
025200     MOVE RQ-RADIUS-VALUE(RQ-IDX) TO HL-RADIUS-INTEGER.
025300     DIVIDE HL-RADIUS-INTEGER BY 10
025400         GIVING HL-DIVIDE-QUOTIENT
025500         REMAINDER HL-BUCKET-REMAINDER.
025600     SET HL-BDX                   TO HL-BUCKET-REMAINDER.
025700     SET HL-BDX UP BY 1.
025800     ADD RQ-RADIUS-COUNT(RQ-IDX)  TO HL-BUCKET-COUNT(HL-BDX).
025900
026000 5100-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400* Print the 10 histogram bucket lines, bucket 0 through 9.        *
026500******************************************************************
026600 6000-PRINT-HISTOGRAM.
026700     SET HL-BDX                   TO 1.
026800     PERFORM 6100-PRINT-ONE-BUCKET THRU 6100-EXIT
026900             UNTIL HL-BDX GREATER THAN 10.
027000
027100 6000-EXIT.
027200     EXIT.
027300
027400 6100-PRINT-ONE-BUCKET.
027500     COMPUTE HB-BUCKET-NUM-OUT = HL-BDX - 1.
027600     MOVE HL-BUCKET-COUNT(HL-BDX) TO HB-BUCKET-COUNT-OUT.
027700     WRITE HL-PRINT-RECORD        FROM HL-BUCKET-LINE.
027800     SET HL-BDX UP BY 1.
027900
028000 6100-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400* Close up and hand control back to ZAWS000.                     *
028500******************************************************************
028600 9000-RETURN.
028700     CLOSE HEALTH-REPORT.
028800     DISPLAY 'ZAWS004 DATASIZE: ' HL-DATASIZE.
028900     GOBACK.
029000
029100 9000-EXIT.
029200     EXIT.
