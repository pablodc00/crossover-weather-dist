000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS000.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-04-04.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Airport Weather System batch controller.                *
001100*                                                                *
001200* This is the one job step of the zAWS run.  It owns the two     *
001300* in-memory tables (airport master, atmospheric information)     *
001400* and the two frequency tables for the life of the run and       *
001500* CALLs each phase in turn:                                      *
001600*                                                                *
001700*   ZAWS001 - load AIRPORT-REFERENCE-FILE into the master table  *
001800*   ZAWS002 - apply the incoming data-point transaction stream   *
001900*   ZAWS003 - answer the radius-query transaction stream         *
002000*   ZAWS004 - print the health/frequency report                  *
002100*                                                                *
002200* None of this is written back anywhere -- the tables are        *
002300* rebuilt from AIRPORT-REFERENCE-FILE every run and discarded    *
002400* at end of job, same as the service this replaces.              *
002500*                                                                *
002600* Date       UserID   Description                                *
002700* ---------- -------- ----------------------------------------- *
002800* 1988-04-04 DTM      Original batch controller (request AWS-01).*
002900* 1991-02-06 RKO      Added pseudo-timestamp init (AWS-114).     *
003000* 1998-11-19 RKO      Y2K date window review - RUN-DATE-YYYY is  *
003100*                     already 4-digit, no change required.      *
003200* 2001-07-23 JPH      Widened reject counters (AWS-203).         *
003300* 2002-05-14 JPH      RUN-TIMESTAMP moved to S9(15) in ZAWSHDL   *
003400*                     after field overflowed past eleven digits  *
003500*                     (AWS-211).  No change needed here, this    *
003600*                     controller just COMPUTEs into the copybook.*
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS AWS-TEST-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000
005100******************************************************************
005200* Tables shared by every phase of the run.                       *
005300******************************************************************
005400 COPY ZAWSAMR.
005500
005600 COPY ZAWSFRQ.
005700
005800 COPY ZAWSHDL.
005900
006000******************************************************************
006100* Local housekeeping.                                            *
006200******************************************************************
006300 01  RUN-START-MESSAGE.
006400     05  FILLER               PIC  X(16) VALUE 'ZAWS000 RUN ON '.
006500     05  RM-DATE-OUT          PIC  X(08) VALUE SPACES.
006600     05  FILLER               PIC  X(01) VALUE SPACES.
006700     05  RM-TIME-OUT          PIC  X(08) VALUE SPACES.
006800     05  FILLER               PIC  X(47) VALUE SPACES.
006900 01  RUN-START-ALPHA REDEFINES RUN-START-MESSAGE
007000                              PIC  X(80).
007100
007200 PROCEDURE DIVISION.
007300
007400******************************************************************
007500* Main process.                                                  *
007600******************************************************************
007700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
007800     PERFORM 2000-SEED-MASTER        THRU 2000-EXIT.
007900     PERFORM 3000-COLLECT-READINGS   THRU 3000-EXIT.
008000     PERFORM 4000-ANSWER-QUERIES     THRU 4000-EXIT.
008100     PERFORM 5000-PRINT-HEALTH       THRU 5000-EXIT.
008200     PERFORM 9000-RETURN             THRU 9000-EXIT.
008300
008400******************************************************************
008500* Reset the shared tables and compute the run's pseudo-          *
008600* timestamp (see ZAWSHDL for why this is not a true epoch        *
008700* clock).  This is the batch equivalent of the "full reset --    *
008800* this is a load fresh step, not an incremental merge" note      *
008900* carried over from the prior on-line service.                   *
009000******************************************************************
009100 1000-INITIALIZE.
009200     MOVE ZEROES              TO AM-ENTRY-COUNT
009300                                  RQ-ENTRY-COUNT.
009400     MOVE ZEROES              TO RJ-NO-SUCH-AIRPORT-COUNT
009500                                  RJ-VALIDATION-FAIL-COUNT.
009600     SET RF-IDX TO 1.
009700     PERFORM 1050-CLEAR-FREQUENCY    THRU 1050-EXIT
009800             UNTIL RF-IDX GREATER THAN AM-MAX-ENTRIES.
009900
010000     ACCEPT RUN-DATE          FROM DATE YYYYMMDD.
010100     ACCEPT RUN-TIME          FROM TIME.
010200     COMPUTE RUN-DAY-NUMBER =
010300         (RUN-DATE-YYYY * 360) + (RUN-DATE-MM * 30) + RUN-DATE-DD.
010400     COMPUTE RUN-MSEC-OF-DAY =
010500         (RUN-TIME-HH * 3600000) + (RUN-TIME-MI * 60000) +
010600         (RUN-TIME-SS * 1000)    + (RUN-TIME-HS * 10).
010700     COMPUTE RUN-TIMESTAMP =
010800         (RUN-DAY-NUMBER * 86400000) + RUN-MSEC-OF-DAY.
010900
011000     MOVE RUN-DATE            TO RM-DATE-OUT.
011100     MOVE RUN-TIME            TO RM-TIME-OUT.
011200     DISPLAY RUN-START-ALPHA.
011300
011400 1000-EXIT.
011500     EXIT.
011600
011700******************************************************************
011800* Zero one request-frequency slot.  Performed once per master    *
011900* table position as part of 1000-INITIALIZE's full reset.        *
012000******************************************************************
012100 1050-CLEAR-FREQUENCY.
012200     MOVE ZEROES              TO RF-REQUEST-COUNT(RF-IDX).
012300     SET RF-IDX UP BY 1.
012400
012500 1050-EXIT.
012600     EXIT.
012700
012800******************************************************************
012900* Phase 1 - load the airport reference file into the master      *
013000* table (BATCH FLOW step 1).                                     *
013100******************************************************************
013200 2000-SEED-MASTER.
013300     CALL 'ZAWS001' USING AM-MAX-ENTRIES
013400                          AIRPORT-MASTER-TABLE
013500                          ATMOSPHERIC-INFO-TABLE.
013600
013700 2000-EXIT.
013800     EXIT.
013900
014000******************************************************************
014100* Phase 2 - apply the data-point transaction stream (BATCH FLOW  *
014200* step 2).                                                       *
014300******************************************************************
014400 3000-COLLECT-READINGS.
014500     CALL 'ZAWS002' USING AIRPORT-MASTER-TABLE
014600                          ATMOSPHERIC-INFO-TABLE
014700                          RUN-TIMESTAMP
014800                          REJECT-COUNTERS.
014900
015000 3000-EXIT.
015100     EXIT.
015200
015300******************************************************************
015400* Phase 3 - answer the radius-query transaction stream and       *
015500* print QUERY-RESULT-REPORT (BATCH FLOW step 3).                 *
015600******************************************************************
015700 4000-ANSWER-QUERIES.
015800     CALL 'ZAWS003' USING AIRPORT-MASTER-TABLE
015900                          ATMOSPHERIC-INFO-TABLE
016000                          REQUEST-FREQUENCY-TABLE
016100                          RADIUS-FREQUENCY-TABLE
016200                          RF-MAX-RADII.
016300
016400 4000-EXIT.
016500     EXIT.
016600
016700******************************************************************
016800* Phase 4 - print the health/frequency report (BATCH FLOW        *
016900* step 4).                                                       *
017000******************************************************************
017100 5000-PRINT-HEALTH.
017200     CALL 'ZAWS004' USING AIRPORT-MASTER-TABLE
017300                          ATMOSPHERIC-INFO-TABLE
017400                          REQUEST-FREQUENCY-TABLE
017500                          RADIUS-FREQUENCY-TABLE
017600                          RUN-TIMESTAMP
017700                          ONE-DAY-MS.
017800
017900 5000-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300* End of run.                                                    *
018400******************************************************************
018500 9000-RETURN.
018600     DISPLAY 'ZAWS000 RUN COMPLETE'.
018700     STOP RUN.
018800
018900 9000-EXIT.
019000     EXIT.
