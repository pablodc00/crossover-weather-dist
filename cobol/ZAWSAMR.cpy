000100******************************************************************
000200* zAWS AIRPORT MASTER / ATMOSPHERIC INFORMATION record definition *
000300******************************************************************
000400* Copybook     : ZAWSAMR                                         *
000500* Used by      : ZAWS000 ZAWS001 ZAWS002 ZAWS003 ZAWS004         *
000600*                                                                *
000700* The airport master table and the atmospheric-information      *
000800* table are carried as two parallel OCCURS tables.  Position N  *
000900* of AM-TABLE and position N of AI-TABLE always describe the    *
001000* same airport -- the tables are loaded and appended in         *
001100* lockstep by the seed job (ZAWS001) and must stay that way.    *
001200*                                                                *
001300* Maint history:                                                 *
001400*   1988-04-11  DTM  Original table built for airport seed job. *
001500*   1994-11-02  RKO  Widened AM-MAX-ENTRIES for CONUS expansion. *
001600*   2002-05-14  JPH  Widened AI-LAST-UPDATE-TIME to S9(15) to    *
001700*                    match the ZAWSHDL pseudo-timestamp fix      *
001800*                    (AWS-211).                                  *
001900******************************************************************
002000
002100 01  AM-MAX-ENTRIES              PIC S9(04) COMP VALUE +650.
002200
002300******************************************************************
002400* AIRPORT-MASTER-RECORD - one row per known airport, loaded from *
002500* the AIRPORT-REFERENCE-FILE at the start of every run.  Entries *
002600* actually in use run from subscript 1 to AM-ENTRY-COUNT; the   *
002700* remainder of the table is unused space.                      *
002800******************************************************************
002900 01  AIRPORT-MASTER-TABLE.
003000     05  AM-ENTRY-COUNT           PIC S9(04) COMP VALUE ZEROES.
003100     05  AM-TABLE OCCURS 650 TIMES
003200                  INDEXED BY AM-IDX.
003300         10  AM-ENTRY.
003400             15  AM-IATA-CODE     PIC  X(03) VALUE SPACES.
003500             15  AM-LATITUDE      PIC S9(03)V9(04) COMP-3
003600                                  VALUE ZEROES.
003700             15  AM-LONGITUDE     PIC S9(03)V9(04) COMP-3
003800                                  VALUE ZEROES.
003900             15  FILLER           PIC  X(09) VALUE SPACES.
004000         10  AM-LATITUDE-ALPHA REDEFINES AM-LATITUDE
004100                                  PIC  X(04).
004200         10  AM-LONGITUDE-ALPHA REDEFINES AM-LONGITUDE
004300                                  PIC  X(04).
004400
004500******************************************************************
004600* ATMOSPHERIC-INFO-RECORD - current readings for the airport in  *
004700* the same ordinal position in AM-TABLE.  All six reading        *
004800* fields are optional; "not yet reported" is shown by the       *
004900* matching NNN-PRESENT switch being 'N'.                        *
005000******************************************************************
005100 01  ATMOSPHERIC-INFO-TABLE.
005200     05  AI-TABLE OCCURS 650 TIMES
005300                  INDEXED BY AI-IDX.
005400         10  AI-ENTRY.
005500             15  AI-WIND-MEAN        PIC S9(03)V9(02) COMP-3
005600                                     VALUE ZEROES.
005700             15  AI-WIND-PRESENT     PIC  X(01) VALUE 'N'.
005800                 88  AI-WIND-IS-PRESENT         VALUE 'Y'.
005900             15  AI-TEMPERATURE-MEAN PIC S9(03)V9(02) COMP-3
006000                                     VALUE ZEROES.
006100             15  AI-TEMP-PRESENT     PIC  X(01) VALUE 'N'.
006200                 88  AI-TEMP-IS-PRESENT         VALUE 'Y'.
006300             15  AI-HUMIDITY-MEAN    PIC S9(03)V9(02) COMP-3
006400                                     VALUE ZEROES.
006500             15  AI-HUMID-PRESENT    PIC  X(01) VALUE 'N'.
006600                 88  AI-HUMID-IS-PRESENT        VALUE 'Y'.
006700             15  AI-PRESSURE-MEAN    PIC S9(04)V9(02) COMP-3
006800                                     VALUE ZEROES.
006900             15  AI-PRESS-PRESENT    PIC  X(01) VALUE 'N'.
007000                 88  AI-PRESS-IS-PRESENT        VALUE 'Y'.
007100             15  AI-CLOUDCOVER-MEAN  PIC S9(03)V9(02) COMP-3
007200                                     VALUE ZEROES.
007300             15  AI-CLOUD-PRESENT    PIC  X(01) VALUE 'N'.
007400                 88  AI-CLOUD-IS-PRESENT        VALUE 'Y'.
007500             15  AI-PRECIP-MEAN      PIC S9(03)V9(02) COMP-3
007600                                     VALUE ZEROES.
007700             15  AI-PRECIP-PRESENT   PIC  X(01) VALUE 'N'.
007800                 88  AI-PRECIP-IS-PRESENT       VALUE 'Y'.
007900             15  AI-LAST-UPDATE-TIME PIC S9(15) COMP-3
008000                                     VALUE ZEROES.
008100             15  FILLER              PIC  X(08) VALUE SPACES.
008200         10  AI-LAST-UPDATE-ALPHA REDEFINES AI-LAST-UPDATE-TIME
008300                                     PIC  X(08).
008400
