000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS002.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-04-19.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Data-point collection.                                  *
001100*                                                                *
001200* This program is CALLed by ZAWS000 once the airport master has  *
001300* been seeded.  It reads DATA-POINT-TRANSACTION-FILE and, for    *
001400* each transaction, looks the target airport up by IATA-CODE,    *
001500* applies the per-POINT-TYPE validation/update rule and stamps   *
001600* LAST-UPDATE-TIME when a reading is accepted.  Transactions      *
001700* against an unknown airport, or failing the range check for     *
001800* their POINT-TYPE, are rejected and logged -- no table is ever  *
001900* updated for a rejected transaction (request AWS-07).           *
002000*                                                                *
002100* Date       UserID   Description                                *
002200* ---------- -------- ----------------------------------------- *
002300* 1988-04-19 DTM      Original collection program (AWS-07).      *
002400* 1990-08-30 RKO      Added PRESSURE and CLOUDCOVER point types   *
002500*                     (AWS-96, new sensor feed).                 *
002600* 1998-11-19 RKO      Y2K review - LAST-UPDATE-TIME carried as   *
002700*                     COMP-3 milliseconds, not a calendar date,  *
002800*                     no change required.                        *
002900* 2001-07-23 JPH      Widened reject counters to match ZAWS000   *
003000*                     (AWS-203).                                 *
003100* 2002-05-14 JPH      Widened LK-RUN-TIMESTAMP to S9(15) to      *
003200*                     match the ZAWSHDL pseudo-timestamp fix     *
003300*                     (AWS-211).                                 *
003400* 2002-06-03 JPH      LK-REJECT-LINE was declared in LINKAGE but *
003500*                     never came in on the USING list -- moved   *
003600*                     it to WORKING-STORAGE as DP-REJECT-LINE,   *
003700*                     since it is only ever this program's own   *
003800*                     detail-line work area for the reject log   *
003900*                     (AWS-213).                                 *
004000*                                                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS AWS-TEST-RUN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DATA-POINT-TRANSACTION-FILE ASSIGN TO DPTXNIN
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS DP-FILE-STATUS.
005100     SELECT REJECT-REPORT-FILE ASSIGN TO DPREJECT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS RJ-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  DATA-POINT-TRANSACTION-FILE
005800     RECORD CONTAINS 80 CHARACTERS.
005900 01  DP-TXN-RECORD.
006000     05  DP-IATA-CODE             PIC  X(03).
006100     05  DP-POINT-TYPE            PIC  X(13).
006200     05  DP-MEAN                  PIC S9(04)V9(02).
006300     05  DP-FIRST                 PIC S9(04)V9(02).
006400     05  DP-MEDIAN                PIC S9(04)V9(02).
006500     05  DP-THIRD                 PIC S9(04)V9(02).
006600     05  DP-COUNT                 PIC S9(06).
006700     05  FILLER                   PIC  X(34).
006800
006900 FD  REJECT-REPORT-FILE
007000     RECORD CONTAINS 80 CHARACTERS.
007100 01  RJ-REPORT-RECORD             PIC  X(80).
007200
007300 WORKING-STORAGE SECTION.
007400 01  DP-FILE-STATUS               PIC  X(02) VALUE ZEROES.
007500     88  DP-OK                              VALUE '00'.
007600 01  RJ-FILE-STATUS               PIC  X(02) VALUE ZEROES.
007700     88  RJ-OK                              VALUE '00'.
007800
007900 01  DP-EOF-SWITCH                PIC  X(01) VALUE 'N'.
008000     88  DP-AT-EOF                          VALUE 'Y'.
008100
008200 01  DP-FOUND-SWITCH              PIC  X(01) VALUE 'N'.
008300     88  DP-AIRPORT-FOUND                   VALUE 'Y'.
008400
008500 01  DP-ACCEPT-SWITCH             PIC  X(01) VALUE 'N'.
008600     88  DP-READING-ACCEPTED                VALUE 'Y'.
008700
008800 77  DP-SEARCH-INDEX              PIC S9(04) COMP VALUE ZEROES.
008900 77  DP-TXN-COUNT                 PIC S9(09) COMP VALUE ZEROES.
009000 77  DP-ACCEPT-COUNT              PIC S9(09) COMP VALUE ZEROES.
009100
009200******************************************************************
009300* Reading-type literals, matched against DP-POINT-TYPE.  The     *
009400* spelling of HUMIDTY is exactly as received from the feed --    *
009500* the upstream vendor's header row has carried that spelling     *
009600* since the feed began and the match here must agree with it.   *
009700******************************************************************
009800 01  PT-WIND                      PIC  X(13) VALUE 'WIND'.
009900 01  PT-TEMPERATURE               PIC  X(13) VALUE 'TEMPERATURE'.
010000 01  PT-HUMIDTY                   PIC  X(13) VALUE 'HUMIDTY'.
010100 01  PT-PRESSURE                  PIC  X(13) VALUE 'PRESSURE'.
010200 01  PT-CLOUDCOVER                PIC  X(13) VALUE 'CLOUDCOVER'.
010300 01  PT-PRECIPITATION             PIC  X(13) VALUE 'PRECIPITATION'.
010400
010500 01  DP-REJECT-REASON             PIC  X(30) VALUE SPACES.
010600
010700******************************************************************
010800* Reject-log detail line.  This is purely local formatting work  *
010900* area for 5000-LOG-REJECT -- it never crosses the CALL boundary  *
011000* and has no business being in LINKAGE (AWS-213).                 *
011100******************************************************************
011200 01  DP-REJECT-LINE.
011300     05  RJ-IATA-OUT              PIC  X(03).
011400     05  FILLER                   PIC  X(01).
011500     05  RJ-POINT-TYPE-OUT        PIC  X(13).
011600     05  FILLER                   PIC  X(01).
011700     05  RJ-REASON-OUT            PIC  X(30).
011800     05  FILLER                   PIC  X(32).
011900
012000 LINKAGE SECTION.
012100 COPY ZAWSAMR.
012200
012300 01  LK-RUN-TIMESTAMP             PIC S9(15) COMP-3.
012400
012500 01  LK-REJECT-COUNTERS.
012600     05  RJ-NO-SUCH-AIRPORT-COUNT PIC S9(09) COMP.
012700     05  RJ-VALIDATION-FAIL-COUNT PIC S9(09) COMP.
012800
012900 PROCEDURE DIVISION USING AIRPORT-MASTER-TABLE
013000                          ATMOSPHERIC-INFO-TABLE
013100                          LK-RUN-TIMESTAMP
013200                          LK-REJECT-COUNTERS.
013300
013400******************************************************************
013500* Main process.                                                  *
013600******************************************************************
013700     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
013800     PERFORM 2000-READ-TRANSACTION    THRU 2000-EXIT
013900             WITH TEST AFTER
014000             UNTIL DP-AT-EOF.
014100     PERFORM 9000-RETURN              THRU 9000-EXIT.
014200
014300******************************************************************
014400* Open the transaction stream and the reject log.                *
014500******************************************************************
014600 1000-INITIALIZE.
014700     OPEN INPUT  DATA-POINT-TRANSACTION-FILE.
014800     OPEN OUTPUT REJECT-REPORT-FILE.
014900
015000 1000-EXIT.
015100     EXIT.
015200
015300******************************************************************
015400* Read one transaction and drive it through lookup/validate.     *
015500******************************************************************
015600 2000-READ-TRANSACTION.
015700     READ DATA-POINT-TRANSACTION-FILE
015800         AT END
015900             SET DP-AT-EOF TO TRUE.
016000
016100     IF  NOT DP-AT-EOF
016200         ADD 1                        TO DP-TXN-COUNT
016300         MOVE 'N'                     TO DP-FOUND-SWITCH
016400         MOVE 'N'                     TO DP-ACCEPT-SWITCH
016500         PERFORM 3000-LOOKUP-AIRPORT  THRU 3000-EXIT
016600         IF  DP-AIRPORT-FOUND
016700             PERFORM 4000-VALIDATE-AND-UPDATE THRU 4000-EXIT
016800             IF  NOT DP-READING-ACCEPTED
016900                 MOVE 'VALIDATION FAILED'  TO DP-REJECT-REASON
017000                 ADD 1  TO RJ-VALIDATION-FAIL-COUNT
017100                 PERFORM 5000-LOG-REJECT  THRU 5000-EXIT
017200             ELSE
017300                 ADD 1  TO DP-ACCEPT-COUNT
017400         ELSE
017500             MOVE 'NO SUCH AIRPORT'       TO DP-REJECT-REASON
017600             ADD 1  TO RJ-NO-SUCH-AIRPORT-COUNT
017700             PERFORM 5000-LOG-REJECT  THRU 5000-EXIT.
017800
017900 2000-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300* Sequential search of the master table by IATA-CODE.  No key   *
018400* ordering is assumed on AM-TABLE, so this is a straight linear  *
018500* scan start to end, same as the old in-memory service did.     *
018600******************************************************************
018700 3000-LOOKUP-AIRPORT.
018800     SET DP-SEARCH-INDEX          TO 1.
018900     PERFORM 3100-SEARCH-ONE-ENTRY  THRU 3100-EXIT
019000             UNTIL DP-SEARCH-INDEX GREATER THAN AM-ENTRY-COUNT
019100             OR    DP-AIRPORT-FOUND.
019200
019300 3000-EXIT.
019400     EXIT.
019500
019600 3100-SEARCH-ONE-ENTRY.
019700     SET AM-IDX                   TO DP-SEARCH-INDEX.
019800     IF  AM-IATA-CODE(AM-IDX) EQUAL DP-IATA-CODE
019900         SET AI-IDX               TO DP-SEARCH-INDEX
020000         SET DP-AIRPORT-FOUND     TO TRUE
020100     ELSE
020200         ADD 1                    TO DP-SEARCH-INDEX.
020300
020400 3100-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800* Data-point validation/update rule table, one branch per        *
020900* POINT-TYPE.  Ranges are inclusive on the low end, exclusive on *
021000* the high end, per request AWS-07.  An unrecognized POINT-TYPE  *
021100* falls through every branch and is rejected by the caller.      *
021200******************************************************************
021300 4000-VALIDATE-AND-UPDATE.
021400     IF  DP-POINT-TYPE EQUAL PT-WIND
021500         PERFORM 4100-UPDATE-WIND        THRU 4100-EXIT
021600     ELSE
021700     IF  DP-POINT-TYPE EQUAL PT-TEMPERATURE
021800         PERFORM 4200-UPDATE-TEMPERATURE THRU 4200-EXIT
021900     ELSE
022000     IF  DP-POINT-TYPE EQUAL PT-HUMIDTY
022100         PERFORM 4300-UPDATE-HUMIDITY    THRU 4300-EXIT
022200     ELSE
022300     IF  DP-POINT-TYPE EQUAL PT-PRESSURE
022400         PERFORM 4400-UPDATE-PRESSURE    THRU 4400-EXIT
022500     ELSE
022600     IF  DP-POINT-TYPE EQUAL PT-CLOUDCOVER
022700         PERFORM 4500-UPDATE-CLOUDCOVER  THRU 4500-EXIT
022800     ELSE
022900     IF  DP-POINT-TYPE EQUAL PT-PRECIPITATION
023000         PERFORM 4600-UPDATE-PRECIP      THRU 4600-EXIT.
023100
023200 4000-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600* WIND - accept when DP-MEAN is zero or positive.                *
023700******************************************************************
023800 4100-UPDATE-WIND.
023900     IF  DP-MEAN GREATER THAN OR EQUAL ZERO
024000         MOVE DP-MEAN             TO AI-WIND-MEAN(AI-IDX)
024100         SET  AI-WIND-IS-PRESENT  TO TRUE
024200         MOVE LK-RUN-TIMESTAMP    TO AI-LAST-UPDATE-TIME(AI-IDX)
024300         SET  DP-READING-ACCEPTED TO TRUE.
024400
024500 4100-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900* TEMPERATURE - accept when -50 <= DP-MEAN < 100.                *
025000******************************************************************
025100 4200-UPDATE-TEMPERATURE.
025200     IF  DP-MEAN GREATER THAN OR EQUAL -50
025300     AND DP-MEAN LESS THAN 100
025400         MOVE DP-MEAN             TO AI-TEMPERATURE-MEAN(AI-IDX)
025500         SET  AI-TEMP-IS-PRESENT  TO TRUE
025600         MOVE LK-RUN-TIMESTAMP    TO AI-LAST-UPDATE-TIME(AI-IDX)
025700         SET  DP-READING-ACCEPTED TO TRUE.
025800
025900 4200-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300* HUMIDTY - accept when 0 <= DP-MEAN < 100.                      *
026400******************************************************************
026500 4300-UPDATE-HUMIDITY.
026600     IF  DP-MEAN GREATER THAN OR EQUAL ZERO
026700     AND DP-MEAN LESS THAN 100
026800         MOVE DP-MEAN             TO AI-HUMIDITY-MEAN(AI-IDX)
026900         SET  AI-HUMID-IS-PRESENT TO TRUE
027000         MOVE LK-RUN-TIMESTAMP    TO AI-LAST-UPDATE-TIME(AI-IDX)
027100         SET  DP-READING-ACCEPTED TO TRUE.
027200
027300 4300-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700* PRESSURE - accept when 650 <= DP-MEAN < 800.                   *
027800******************************************************************
027900 4400-UPDATE-PRESSURE.
028000     IF  DP-MEAN GREATER THAN OR EQUAL 650
028100     AND DP-MEAN LESS THAN 800
028200         MOVE DP-MEAN             TO AI-PRESSURE-MEAN(AI-IDX)
028300         SET  AI-PRESS-IS-PRESENT TO TRUE
028400         MOVE LK-RUN-TIMESTAMP    TO AI-LAST-UPDATE-TIME(AI-IDX)
028500         SET  DP-READING-ACCEPTED TO TRUE.
028600
028700 4400-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100* CLOUDCOVER - accept when 0 <= DP-MEAN < 100.                   *
029200******************************************************************
029300 4500-UPDATE-CLOUDCOVER.
029400     IF  DP-MEAN GREATER THAN OR EQUAL ZERO
029500     AND DP-MEAN LESS THAN 100
029600         MOVE DP-MEAN             TO AI-CLOUDCOVER-MEAN(AI-IDX)
029700         SET  AI-CLOUD-IS-PRESENT TO TRUE
029800         MOVE LK-RUN-TIMESTAMP    TO AI-LAST-UPDATE-TIME(AI-IDX)
029900         SET  DP-READING-ACCEPTED TO TRUE.
030000
030100 4500-EXIT.
030200     EXIT.
030300
030400******************************************************************
030500* PRECIPITATION - accept when 0 <= DP-MEAN < 100.                *
030600******************************************************************
030700 4600-UPDATE-PRECIP.
030800     IF  DP-MEAN GREATER THAN OR EQUAL ZERO
030900     AND DP-MEAN LESS THAN 100
031000         MOVE DP-MEAN              TO AI-PRECIP-MEAN(AI-IDX)
031100         SET  AI-PRECIP-IS-PRESENT TO TRUE
031200         MOVE LK-RUN-TIMESTAMP     TO AI-LAST-UPDATE-TIME(AI-IDX)
031300         SET  DP-READING-ACCEPTED  TO TRUE.
031400
031500 4600-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900* Write one line to the reject log.                              *
032000******************************************************************
032100 5000-LOG-REJECT.
032200     MOVE SPACES                  TO DP-REJECT-LINE.
032300     MOVE DP-IATA-CODE            TO RJ-IATA-OUT.
032400     MOVE DP-POINT-TYPE           TO RJ-POINT-TYPE-OUT.
032500     MOVE DP-REJECT-REASON        TO RJ-REASON-OUT.
032600     WRITE RJ-REPORT-RECORD       FROM DP-REJECT-LINE.
032700
032800 5000-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* Close up and hand control back to ZAWS000.                     *
033300******************************************************************
033400 9000-RETURN.
033500     CLOSE DATA-POINT-TRANSACTION-FILE.
033600     CLOSE REJECT-REPORT-FILE.
033700     DISPLAY 'ZAWS002 TRANSACTIONS READ: ' DP-TXN-COUNT.
033800     DISPLAY 'ZAWS002 READINGS ACCEPTED: ' DP-ACCEPT-COUNT.
033900     GOBACK.
034000
034100 9000-EXIT.
034200     EXIT.
