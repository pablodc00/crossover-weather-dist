000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS006.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-05-17.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - QUERY-RESULT-REPORT print module.                      *
001100*                                                                *
001200* CALLed by ZAWS003 in four ways, selected by QL-FUNCTION-CODE:  *
001300*   'I' - open the report and zero the running totals.           *
001400*   'R' - print one match line for the query now in progress.    *
001500*   'B' - control break: this query transaction is finished,     *
001600*         print its "MATCHES: n" line and roll the query count.  *
001700*   'F' - end of run: print the grand-total line and close the   *
001800*         report.                                                *
001900*                                                                *
002000* This program owns QUERY-RESULT-REPORT's open/close and its     *
002100* running totals for the life of the run -- ZAWS003 never        *
002200* touches the report file directly (request AWS-22).             *
002300*                                                                *
002400* Date       UserID   Description                                *
002500* ---------- -------- ----------------------------------------- *
002600* 1988-05-17 DTM      Original report writer (AWS-22).           *
002700* 1991-09-04 RKO      Added per-query MATCHES line at QA's        *
002800*                     request, to match the other control-break   *
002900*                     reports run out of this center (AWS-129).   *
003000* 1998-11-19 RKO      Y2K review - no date fields in this        *
003100*                     program, no change required.               *
003200* 2002-05-14 JPH      WIND/TEMP/HUMID/PRESS/CLOUD/PRECIP columns *
003300*                     were being MOVEd straight out of packed    *
003400*                     storage into the X(08) print columns --    *
003500*                     edited through QL-EDIT-READING now so the  *
003600*                     report shows a decimal point (AWS-212).    *
003700* 2002-06-03 JPH      Restated the running-total counters as     *
003800*                     77-level items (AWS-213).                  *
003900* 2002-07-11 JPH      QL-DETAIL-LINE totalled 90 bytes and        *
004000*                     QL-FINAL-LINE totalled 86 bytes against the *
004100*                     80-byte REDEFINES and the WRITE ... FROM    *
004200*                     into the 80-byte QL-PRINT-RECORD - shrank   *
004300*                     the trailing FILLER on each so both come    *
004400*                     out to 80 (AWS-214).                        *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100     UPSI-0 ON STATUS IS AWS-TEST-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT QUERY-RESULT-REPORT ASSIGN TO QRYRPT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS QL-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  QUERY-RESULT-REPORT
006100     RECORD CONTAINS 80 CHARACTERS.
006200 01  QL-PRINT-RECORD              PIC  X(80).
006300
006400 WORKING-STORAGE SECTION.
006500 01  QL-FILE-STATUS               PIC  X(02) VALUE ZEROES.
006600     88  QL-OK                              VALUE '00'.
006700
006800 77  QL-MATCHES-THIS-QUERY        PIC S9(09) COMP VALUE ZEROES.
006900 77  QL-TOTAL-QUERIES             PIC S9(09) COMP VALUE ZEROES.
007000 77  QL-TOTAL-MATCHES             PIC S9(09) COMP VALUE ZEROES.
007100
007200******************************************************************
007300* Detail line - one match row.  WIND through PRECIP are 8       *
007400* characters wide, blank if the corresponding -PRESENT flag is  *
007500* 'N', per the QUERY-RESULT-REPORT column layout (request        *
007600* AWS-22).                                                       *
007700******************************************************************
007800 01  QL-DETAIL-LINE.
007900     05  QD-QUERY-IATA-OUT        PIC  X(03) VALUE SPACES.
008000     05  FILLER                   PIC  X(01) VALUE SPACES.
008100     05  QD-QUERY-RADIUS-OUT      PIC ZZZZZZ.ZZ VALUE SPACES.
008200     05  FILLER                   PIC  X(01) VALUE SPACES.
008300     05  QD-MATCH-IATA-OUT        PIC  X(03) VALUE SPACES.
008400     05  FILLER                   PIC  X(01) VALUE SPACES.
008500     05  QD-DISTANCE-OUT          PIC ZZZZZZ.ZZ VALUE SPACES.
008600     05  FILLER                   PIC  X(01) VALUE SPACES.
008700     05  QD-WIND-OUT              PIC  X(08) VALUE SPACES.
008800     05  QD-TEMP-OUT              PIC  X(08) VALUE SPACES.
008900     05  QD-HUMID-OUT             PIC  X(08) VALUE SPACES.
009000     05  QD-PRESS-OUT             PIC  X(08) VALUE SPACES.
009100     05  QD-CLOUD-OUT             PIC  X(08) VALUE SPACES.
009200     05  QD-PRECIP-OUT            PIC  X(08) VALUE SPACES.
009300     05  FILLER                   PIC  X(04) VALUE SPACES.
009400 01  QL-DETAIL-ALPHA REDEFINES QL-DETAIL-LINE
009500                              PIC  X(80).
009600
009700 01  QL-BREAK-LINE.
009800     05  FILLER                   PIC  X(09) VALUE 'MATCHES: '.
009900     05  QB-MATCHES-OUT           PIC ZZZZZZZZ9.
010000     05  FILLER                   PIC  X(62) VALUE SPACES.
010100 01  QL-BREAK-ALPHA REDEFINES QL-BREAK-LINE
010200                              PIC  X(80).
010300
010400 01  QL-FINAL-LINE.
010500     05  FILLER                   PIC  X(15) VALUE
010600                 'TOTAL QUERIES: '.
010700     05  QF-QUERIES-OUT           PIC ZZZZZZZZ9.
010800     05  FILLER                   PIC  X(15) VALUE
010900                 '  TOTAL MATCHES:'.
011000     05  QF-MATCHES-OUT           PIC ZZZZZZZZ9.
011100     05  FILLER                   PIC  X(32) VALUE SPACES.
011200 01  QL-FINAL-ALPHA REDEFINES QL-FINAL-LINE
011300                              PIC  X(80).
011400
011500 01  QL-EDIT-FIELD                PIC ZZZ9.ZZ.
011600 01  QL-EDIT-READING              PIC -ZZ9.99.
011700
011800 LINKAGE SECTION.
011900 01  QL-FUNCTION-CODE             PIC  X(01).
012000     88  QL-FUNC-INITIALIZE                 VALUE 'I'.
012100     88  QL-FUNC-RESULT-ROW                 VALUE 'R'.
012200     88  QL-FUNC-BREAK                      VALUE 'B'.
012300     88  QL-FUNC-FINAL                      VALUE 'F'.
012400
012500 01  QL-RESULT-LINE.
012600     05  QL-QUERY-IATA            PIC  X(03).
012700     05  QL-QUERY-RADIUS          PIC S9(06)V9(02).
012800     05  QL-MATCH-IATA            PIC  X(03).
012900     05  QL-DISTANCE-KM           PIC S9(06)V9(02).
013000     05  QL-WIND-MEAN             PIC S9(03)V9(02).
013100     05  QL-WIND-PRESENT          PIC  X(01).
013200     05  QL-TEMPERATURE-MEAN      PIC S9(03)V9(02).
013300     05  QL-TEMP-PRESENT          PIC  X(01).
013400     05  QL-HUMIDITY-MEAN         PIC S9(03)V9(02).
013500     05  QL-HUMID-PRESENT         PIC  X(01).
013600     05  QL-PRESSURE-MEAN         PIC S9(04)V9(02).
013700     05  QL-PRESS-PRESENT         PIC  X(01).
013800     05  QL-CLOUDCOVER-MEAN       PIC S9(03)V9(02).
013900     05  QL-CLOUD-PRESENT         PIC  X(01).
014000     05  QL-PRECIP-MEAN           PIC S9(03)V9(02).
014100     05  QL-PRECIP-PRESENT        PIC  X(01).
014200
014300 PROCEDURE DIVISION USING QL-FUNCTION-CODE QL-RESULT-LINE.
014400
014500******************************************************************
014600* Main process - dispatch on QL-FUNCTION-CODE.                   *
014700******************************************************************
014800     IF  QL-FUNC-INITIALIZE
014900         PERFORM 1000-INITIALIZE      THRU 1000-EXIT
015000     ELSE
015100     IF  QL-FUNC-RESULT-ROW
015200         PERFORM 2000-PRINT-RESULT    THRU 2000-EXIT
015300     ELSE
015400     IF  QL-FUNC-BREAK
015500         PERFORM 3000-PRINT-BREAK     THRU 3000-EXIT
015600     ELSE
015700     IF  QL-FUNC-FINAL
015800         PERFORM 4000-PRINT-FINAL     THRU 4000-EXIT.
015900
016000     GOBACK.
016100
016200******************************************************************
016300* Open the report and zero the running totals.                  *
016400******************************************************************
016500 1000-INITIALIZE.
016600     OPEN OUTPUT QUERY-RESULT-REPORT.
016700     MOVE ZEROES                  TO QL-MATCHES-THIS-QUERY
016800                                     QL-TOTAL-QUERIES
016900                                     QL-TOTAL-MATCHES.
017000
017100 1000-EXIT.
017200     EXIT.
017300
017400******************************************************************
017500* Print one match detail line, blanking the reading columns      *
017600* whose -PRESENT flag is off.                                    *
017700******************************************************************
017800 2000-PRINT-RESULT.
017900     MOVE SPACES                  TO QL-DETAIL-LINE.
018000     MOVE QL-QUERY-IATA           TO QD-QUERY-IATA-OUT.
018100     MOVE QL-QUERY-RADIUS         TO QL-EDIT-FIELD.
018200     MOVE QL-EDIT-FIELD           TO QD-QUERY-RADIUS-OUT.
018300     MOVE QL-MATCH-IATA           TO QD-MATCH-IATA-OUT.
018400     MOVE QL-DISTANCE-KM          TO QL-EDIT-FIELD.
018500     MOVE QL-EDIT-FIELD           TO QD-DISTANCE-OUT.
018600
018700     IF  QL-WIND-PRESENT EQUAL 'Y'
018800         MOVE QL-WIND-MEAN        TO QL-EDIT-READING
018900         MOVE QL-EDIT-READING     TO QD-WIND-OUT.
019000     IF  QL-TEMP-PRESENT EQUAL 'Y'
019100         MOVE QL-TEMPERATURE-MEAN TO QL-EDIT-READING
019200         MOVE QL-EDIT-READING     TO QD-TEMP-OUT.
019300     IF  QL-HUMID-PRESENT EQUAL 'Y'
019400         MOVE QL-HUMIDITY-MEAN    TO QL-EDIT-READING
019500         MOVE QL-EDIT-READING     TO QD-HUMID-OUT.
019600     IF  QL-PRESS-PRESENT EQUAL 'Y'
019700         MOVE QL-PRESSURE-MEAN    TO QL-EDIT-READING
019800         MOVE QL-EDIT-READING     TO QD-PRESS-OUT.
019900     IF  QL-CLOUD-PRESENT EQUAL 'Y'
020000         MOVE QL-CLOUDCOVER-MEAN  TO QL-EDIT-READING
020100         MOVE QL-EDIT-READING     TO QD-CLOUD-OUT.
020200     IF  QL-PRECIP-PRESENT EQUAL 'Y'
020300         MOVE QL-PRECIP-MEAN      TO QL-EDIT-READING
020400         MOVE QL-EDIT-READING     TO QD-PRECIP-OUT.
020500
020600     WRITE QL-PRINT-RECORD        FROM QL-DETAIL-LINE.
020700
020800     ADD 1                        TO QL-MATCHES-THIS-QUERY.
020900     ADD 1                        TO QL-TOTAL-MATCHES.
021000
021100 2000-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500* Control break - one query transaction has finished.           *
021600******************************************************************
021700 3000-PRINT-BREAK.
021800     MOVE QL-MATCHES-THIS-QUERY   TO QB-MATCHES-OUT.
021900     WRITE QL-PRINT-RECORD        FROM QL-BREAK-LINE.
022000
022100     ADD 1                        TO QL-TOTAL-QUERIES.
022200     MOVE ZEROES                  TO QL-MATCHES-THIS-QUERY.
022300
022400 3000-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800* End of run - print the grand totals and close the report.     *
022900******************************************************************
023000 4000-PRINT-FINAL.
023100     MOVE QL-TOTAL-QUERIES        TO QF-QUERIES-OUT.
023200     MOVE QL-TOTAL-MATCHES        TO QF-MATCHES-OUT.
023300     WRITE QL-PRINT-RECORD        FROM QL-FINAL-LINE.
023400     CLOSE QUERY-RESULT-REPORT.
023500
023600 4000-EXIT.
023700     EXIT.
