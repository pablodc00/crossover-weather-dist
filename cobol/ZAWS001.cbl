000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS001.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-04-11.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Airport master seed.                                    *
001100*                                                                *
001200* This program is CALLed by ZAWS000 at the start of every run.   *
001300* It reads AIRPORT-REFERENCE-FILE, a comma-delimited card image  *
001400* of IATA-CODE,LATITUDE,LONGITUDE, one airport per line, and     *
001500* appends an AIRPORT-MASTER-RECORD/ATMOSPHERIC-INFO-RECORD pair  *
001600* in lockstep to the two tables passed in by the caller.  There  *
001700* is no KSDS behind these tables -- they are rebuilt from the    *
001800* reference file every run (request AWS-01).                    *
001900*                                                                *
002000* Date       UserID   Description                                *
002100* ---------- -------- ----------------------------------------- *
002200* 1988-04-11 DTM      Original airport seed program (AWS-01).    *
002300* 1991-02-19 RKO      Reject lines past AM-MAX-ENTRIES instead   *
002400*                     of abending (AWS-118).                     *
002500* 1998-11-19 RKO      Y2K review - no date fields in this        *
002600*                     program, no change required.               *
002700* 2002-05-14 JPH      AI-LAST-UPDATE-TIME widened to S9(15) in    *
002800*                     ZAWSAMR after the pseudo-timestamp field     *
002900*                     overflowed past eleven digits (AWS-211).     *
003000*                     This program only zeroes the field on seed,  *
003100*                     so no logic change was needed here.          *
003200* 2002-06-03 JPH      2100-PARSE-LINE was moving the punctuated   *
003300*                     LATITUDE/LONGITUDE text straight into a      *
003400*                     numeric receiver -- the sign and decimal     *
003500*                     point bytes were landing in zoned-decimal    *
003600*                     digit positions instead of being read as a   *
003700*                     sign and a point.  Broke the fields out into  *
003800*                     sign/integer/fraction subfields and built     *
003900*                     the numeric value from those (AWS-213).       *
004000*                                                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS AWS-TEST-RUN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AIRPORT-REFERENCE-FILE ASSIGN TO AIRPREF
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS AR-FILE-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  AIRPORT-REFERENCE-FILE
005500     RECORD CONTAINS 80 CHARACTERS.
005600 01  AR-RECORD-IN                PIC  X(80).
005700
005800 WORKING-STORAGE SECTION.
005900 01  AR-FILE-STATUS               PIC  X(02) VALUE ZEROES.
006000     88  AR-OK                              VALUE '00'.
006100     88  AR-END-OF-FILE                     VALUE '10'.
006200
006300 01  AR-EOF-SWITCH                PIC  X(01) VALUE 'N'.
006400     88  AR-AT-EOF                          VALUE 'Y'.
006500
006600******************************************************************
006700* One parsed reference-file line, broken at the commas.  The      *
006800* LATITUDE/LONGITUDE columns come over punctuated, e.g.           *
006900* -074.0060, so each is also broken out into its own sign,        *
007000* integer and fraction piece (AWS-213) -- a straight MOVE of the  *
007100* punctuated text into a numeric field does not parse the sign    *
007200* or the decimal point, it just copies the bytes.                 *
007300******************************************************************
007400 01  AR-PARSED-LINE.
007500     05  AR-IATA-IN               PIC  X(03) VALUE SPACES.
007600     05  FILLER                   PIC  X(01) VALUE SPACES.
007700     05  AR-LATITUDE-IN           PIC  X(09) VALUE SPACES.
007800     05  AR-LATITUDE-PARTS REDEFINES AR-LATITUDE-IN.
007900         10  AR-LAT-SIGN          PIC  X(01).
008000         10  AR-LAT-INTEGER       PIC  9(03).
008100         10  FILLER               PIC  X(01).
008200         10  AR-LAT-FRACTION      PIC  9(04).
008300     05  FILLER                   PIC  X(01) VALUE SPACES.
008400     05  AR-LONGITUDE-IN          PIC  X(09) VALUE SPACES.
008500     05  AR-LONGITUDE-PARTS REDEFINES AR-LONGITUDE-IN.
008600         10  AR-LON-SIGN          PIC  X(01).
008700         10  AR-LON-INTEGER       PIC  9(03).
008800         10  FILLER               PIC  X(01).
008900         10  AR-LON-FRACTION      PIC  9(04).
009000     05  FILLER                   PIC  X(57) VALUE SPACES.
009100
009200 01  AR-LATITUDE-NUMERIC          PIC S9(03)V9(04) VALUE ZEROES.
009300 01  AR-LONGITUDE-NUMERIC         PIC S9(03)V9(04) VALUE ZEROES.
009400
009500 77  AR-COMMA-POSITION-1          PIC S9(04) COMP VALUE ZEROES.
009600 77  AR-COMMA-POSITION-2          PIC S9(04) COMP VALUE ZEROES.
009700 77  AR-FIELD-LENGTH              PIC S9(04) COMP VALUE ZEROES.
009800
009900 77  AR-LINES-LOADED              PIC S9(04) COMP VALUE ZEROES.
010000 77  AR-LINES-REJECTED            PIC S9(04) COMP VALUE ZEROES.
010100
010200 01  AR-TABLE-FULL-MESSAGE.
010300     05  FILLER              PIC  X(20) VALUE
010400                 'ZAWS001 TABLE FULL, '.
010500     05  FILLER              PIC  X(16) VALUE
010600                 'REJECTING IATA: '.
010700     05  AR-REJECT-IATA-OUT  PIC  X(03) VALUE SPACES.
010800     05  FILLER              PIC  X(41) VALUE SPACES.
010900 01  AR-TABLE-FULL-ALPHA REDEFINES AR-TABLE-FULL-MESSAGE
011000                              PIC  X(80).
011100
011200******************************************************************
011300* Linkage to the caller's two tables (ZAWSAMR).                  *
011400******************************************************************
011500 LINKAGE SECTION.
011600 COPY ZAWSAMR.
011700
011800 PROCEDURE DIVISION USING AM-MAX-ENTRIES
011900                          AIRPORT-MASTER-TABLE
012000                          ATMOSPHERIC-INFO-TABLE.
012100
012200******************************************************************
012300* Main process.                                                  *
012400******************************************************************
012500     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
012600     PERFORM 2000-READ-REFERENCE      THRU 2000-EXIT
012700             WITH TEST AFTER
012800             UNTIL AR-AT-EOF.
012900     PERFORM 9000-RETURN              THRU 9000-EXIT.
013000
013100******************************************************************
013200* Open the reference file.                                       *
013300******************************************************************
013400 1000-INITIALIZE.
013500     OPEN INPUT AIRPORT-REFERENCE-FILE.
013600
013700 1000-EXIT.
013800     EXIT.
013900
014000******************************************************************
014100* Read one reference-file line and, if the table has room,       *
014200* hand it off to the add-airport rule.                           *
014300******************************************************************
014400 2000-READ-REFERENCE.
014500     READ AIRPORT-REFERENCE-FILE INTO AR-RECORD-IN
014600         AT END
014700             SET AR-AT-EOF TO TRUE.
014800
014900     IF  NOT AR-AT-EOF
015000         PERFORM 2100-PARSE-LINE     THRU 2100-EXIT
015100         IF  AM-ENTRY-COUNT LESS THAN AM-MAX-ENTRIES
015200             PERFORM 3000-ADD-AIRPORT  THRU 3000-EXIT
015300         ELSE
015400             ADD 1                    TO AR-LINES-REJECTED
015500             MOVE AR-IATA-IN          TO AR-REJECT-IATA-OUT
015600             DISPLAY AR-TABLE-FULL-ALPHA.
015700
015800 2000-EXIT.
015900     EXIT.
016000
016100******************************************************************
016200* Break the comma-delimited line into its three fields.  The     *
016300* reference file carries no fixed columns (request AWS-01 spec   *
016400* called for a simple comma-delimited card image), so the break  *
016500* points are found by scanning for the commas themselves.        *
016600******************************************************************
016700 2100-PARSE-LINE.
016800     MOVE SPACES                      TO AR-PARSED-LINE.
016900     INSPECT AR-RECORD-IN TALLYING AR-COMMA-POSITION-1
017000             FOR CHARACTERS BEFORE INITIAL ','.
017100     ADD 1                             TO AR-COMMA-POSITION-1.
017200
017300     MOVE AR-RECORD-IN(1:AR-COMMA-POSITION-1 - 1)
017400                                       TO AR-IATA-IN.
017500
017600     MOVE ZEROES                       TO AR-COMMA-POSITION-2.
017700     INSPECT AR-RECORD-IN(AR-COMMA-POSITION-1 + 1:)
017800             TALLYING AR-COMMA-POSITION-2
017900             FOR CHARACTERS BEFORE INITIAL ','.
018000
018100     COMPUTE AR-FIELD-LENGTH = AR-COMMA-POSITION-2.
018200     MOVE AR-RECORD-IN(AR-COMMA-POSITION-1 + 1:AR-FIELD-LENGTH)
018300                                       TO AR-LATITUDE-IN.
018400
018500     COMPUTE AR-COMMA-POSITION-2 =
018600         AR-COMMA-POSITION-1 + AR-FIELD-LENGTH + 1.
018700     MOVE AR-RECORD-IN(AR-COMMA-POSITION-2:)
018800                                       TO AR-LONGITUDE-IN.
018900
019000     COMPUTE AR-LATITUDE-NUMERIC =
019100         AR-LAT-INTEGER + (AR-LAT-FRACTION / 10000).
019200     IF  AR-LAT-SIGN EQUAL '-'
019300         COMPUTE AR-LATITUDE-NUMERIC = AR-LATITUDE-NUMERIC * -1.
019400
019500     COMPUTE AR-LONGITUDE-NUMERIC =
019600         AR-LON-INTEGER + (AR-LON-FRACTION / 10000).
019700     IF  AR-LON-SIGN EQUAL '-'
019800         COMPUTE AR-LONGITUDE-NUMERIC = AR-LONGITUDE-NUMERIC * -1.
019900
020000 2100-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* Add-airport rule.  Append one new AIRPORT-MASTER-RECORD and    *
020500* one blank ATMOSPHERIC-INFO-RECORD, in lockstep, to the end of  *
020600* their tables.  Both LATITUDE and LONGITUDE are stored from the *
020700* two reference-file columns they actually came from -- the     *
020800* duplicate-latitude symptom this shop chased under AWS-01 was   *
020900* traced to the old loader storing the same column twice, and    *
021000* this routine stores each column into its own field.            *
021100******************************************************************
021200 3000-ADD-AIRPORT.
021300     ADD 1                        TO AM-ENTRY-COUNT.
021400     SET AM-IDX                   TO AM-ENTRY-COUNT.
021500     SET AI-IDX                   TO AM-ENTRY-COUNT.
021600
021700     MOVE AR-IATA-IN              TO AM-IATA-CODE(AM-IDX).
021800     MOVE AR-LATITUDE-NUMERIC     TO AM-LATITUDE(AM-IDX).
021900     MOVE AR-LONGITUDE-NUMERIC    TO AM-LONGITUDE(AM-IDX).
022000
022100     MOVE ZEROES                  TO AI-WIND-MEAN(AI-IDX)
022200                                     AI-TEMPERATURE-MEAN(AI-IDX)
022300                                     AI-HUMIDITY-MEAN(AI-IDX)
022400                                     AI-PRESSURE-MEAN(AI-IDX)
022500                                     AI-CLOUDCOVER-MEAN(AI-IDX)
022600                                     AI-PRECIP-MEAN(AI-IDX)
022700                                     AI-LAST-UPDATE-TIME(AI-IDX).
022800     MOVE 'N'                     TO AI-WIND-PRESENT(AI-IDX)
022900                                     AI-TEMP-PRESENT(AI-IDX)
023000                                     AI-HUMID-PRESENT(AI-IDX)
023100                                     AI-PRESS-PRESENT(AI-IDX)
023200                                     AI-CLOUD-PRESENT(AI-IDX)
023300                                     AI-PRECIP-PRESENT(AI-IDX).
023400
023500     ADD 1                        TO AR-LINES-LOADED.
023600
023700 3000-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* Close up and hand control back to ZAWS000.                     *
024200******************************************************************
024300 9000-RETURN.
024400     CLOSE AIRPORT-REFERENCE-FILE.
024500     DISPLAY 'ZAWS001 AIRPORTS LOADED: ' AR-LINES-LOADED.
024600     GOBACK.
024700
024800 9000-EXIT.
024900     EXIT.
