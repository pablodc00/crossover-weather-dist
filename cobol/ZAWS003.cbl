000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS003.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-05-24.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Radius query processor.                                 *
001100*                                                                *
001200* CALLed by ZAWS000 once ZAWS002 has applied the incoming        *
001300* reading transactions.  Reads QUERY-TRANSACTION-FILE and, for   *
001400* each transaction, records the request for frequency purposes  *
001500* (CALLs ZAWS031), then either returns the single reference      *
001600* airport (Q-RADIUS = 0) or scans the whole master table for     *
001700* every airport within Q-RADIUS kilometres (CALLs ZAWS005 for    *
001800* the distance math), printing QUERY-RESULT-REPORT through       *
001900* ZAWS006 (request AWS-22/AWS-31).                               *
002000*                                                                *
002100* NOTE (AWS-31): the reference airport is scanned like any other *
002200* candidate on a radius>0 query (distance zero from itself) and  *
002300* is subject to the same "has at least one reading present"      *
002400* filter as every other candidate -- it is not special-cased     *
002500* the way a radius=0 query is.                                   *
002600*                                                                *
002700* Date       UserID   Description                                *
002800* ---------- -------- ----------------------------------------- *
002900* 1988-05-24 DTM      Original query processor (AWS-22).         *
003000* 1990-02-14 RKO      Split frequency bookkeeping out to ZAWS031  *
003100*                     (AWS-88).                                  *
003200* 1991-09-04 RKO      Added per-query MATCHES control break via   *
003300*                     ZAWS006 (AWS-129).                          *
003400* 1998-11-19 RKO      Y2K review - no date fields in this        *
003500*                     program, no change required.               *
003600* 2002-05-14 JPH      Reverified the CALL to ZAWS005 after AWS-211 *
003700*                     added the 6000-RADIANS paragraph over there -*
003800*                     USING list here is unchanged, no action      *
003900*                     needed in this program.                      *
004000* 2002-06-03 JPH      Restated the search/index/count scalars as   *
004100*                     77-level items (AWS-213).                    *
004200* 2002-07-11 JPH      QR-TXN-RECORD totalled 82 bytes against the   *
004300*                     RECORD CONTAINS 80 clause and the QRYTXNIN    *
004400*                     80-byte convention - shrank the trailing      *
004500*                     FILLER to bring the record back to 80         *
004600*                     (AWS-214).                                    *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS AWS-TEST-RUN.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT QUERY-TRANSACTION-FILE ASSIGN TO QRYTXNIN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS QR-FILE-STATUS.
005800     SELECT QUERY-REJECT-FILE ASSIGN TO QRYREJECT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS QJ-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  QUERY-TRANSACTION-FILE
006500     RECORD CONTAINS 80 CHARACTERS.
006600 01  QR-TXN-RECORD.
006700     05  QR-IATA                  PIC  X(03).
006800     05  QR-RADIUS                PIC S9(06)V9(02).
006900     05  FILLER                   PIC  X(69).
007000
007100 FD  QUERY-REJECT-FILE
007200     RECORD CONTAINS 80 CHARACTERS.
007300 01  QJ-REJECT-RECORD             PIC  X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 01  QR-FILE-STATUS               PIC  X(02) VALUE ZEROES.
007700     88  QR-OK                              VALUE '00'.
007800 01  QJ-FILE-STATUS               PIC  X(02) VALUE ZEROES.
007900     88  QJ-OK                              VALUE '00'.
008000
008100 01  QR-EOF-SWITCH                PIC  X(01) VALUE 'N'.
008200     88  QR-AT-EOF                          VALUE 'Y'.
008300
008400 01  QR-FOUND-SWITCH              PIC  X(01) VALUE 'N'.
008500     88  QR-AIRPORT-FOUND                   VALUE 'Y'.
008600
008700 77  QR-SEARCH-INDEX              PIC S9(04) COMP VALUE ZEROES.
008800 77  QR-REFERENCE-INDEX           PIC S9(04) COMP VALUE ZEROES.
008900 77  QR-CANDIDATE-INDEX           PIC S9(04) COMP VALUE ZEROES.
009000 77  QR-QUERY-COUNT               PIC S9(09) COMP VALUE ZEROES.
009100
009200 01  QR-REFERENCE-LATITUDE        PIC S9(03)V9(04) VALUE ZEROES.
009300 01  QR-REFERENCE-LONGITUDE       PIC S9(03)V9(04) VALUE ZEROES.
009400 01  QR-CANDIDATE-DISTANCE        PIC S9(06)V9(02) VALUE ZEROES.
009500
009600 01  QR-ANY-PRESENT-SWITCH        PIC  X(01) VALUE 'N'.
009700     88  QR-CANDIDATE-HAS-READING           VALUE 'Y'.
009800
009900 01  QR-REJECT-LINE.
010000     05  QJ-IATA-OUT              PIC  X(03) VALUE SPACES.
010100     05  FILLER                   PIC  X(01) VALUE SPACES.
010200     05  QJ-REASON-OUT            PIC  X(30) VALUE
010300                 'NO SUCH AIRPORT'.
010400     05  FILLER                   PIC  X(46) VALUE SPACES.
010500
010600******************************************************************
010700* Function codes and work area passed to ZAWS006.               *
010800******************************************************************
010900 01  QL-FUNCTION-CODE             PIC  X(01) VALUE SPACES.
011000 01  QL-RESULT-LINE.
011100     05  QL-QUERY-IATA            PIC  X(03) VALUE SPACES.
011200     05  QL-QUERY-RADIUS          PIC S9(06)V9(02) VALUE ZEROES.
011300     05  QL-MATCH-IATA            PIC  X(03) VALUE SPACES.
011400     05  QL-DISTANCE-KM           PIC S9(06)V9(02) VALUE ZEROES.
011500     05  QL-WIND-MEAN             PIC S9(03)V9(02) VALUE ZEROES.
011600     05  QL-WIND-PRESENT          PIC  X(01) VALUE 'N'.
011700     05  QL-TEMPERATURE-MEAN      PIC S9(03)V9(02) VALUE ZEROES.
011800     05  QL-TEMP-PRESENT          PIC  X(01) VALUE 'N'.
011900     05  QL-HUMIDITY-MEAN         PIC S9(03)V9(02) VALUE ZEROES.
012000     05  QL-HUMID-PRESENT         PIC  X(01) VALUE 'N'.
012100     05  QL-PRESSURE-MEAN         PIC S9(04)V9(02) VALUE ZEROES.
012200     05  QL-PRESS-PRESENT         PIC  X(01) VALUE 'N'.
012300     05  QL-CLOUDCOVER-MEAN       PIC S9(03)V9(02) VALUE ZEROES.
012400     05  QL-CLOUD-PRESENT         PIC  X(01) VALUE 'N'.
012500     05  QL-PRECIP-MEAN           PIC S9(03)V9(02) VALUE ZEROES.
012600     05  QL-PRECIP-PRESENT        PIC  X(01) VALUE 'N'.
012700
012800 LINKAGE SECTION.
012900 COPY ZAWSAMR.
013000 COPY ZAWSFRQ.
013100
013200 PROCEDURE DIVISION USING AIRPORT-MASTER-TABLE
013300                          ATMOSPHERIC-INFO-TABLE
013400                          REQUEST-FREQUENCY-TABLE
013500                          RADIUS-FREQUENCY-TABLE
013600                          RF-MAX-RADII.
013700
013800******************************************************************
013900* Main process.                                                  *
014000******************************************************************
014100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014200     PERFORM 2000-READ-QUERY          THRU 2000-EXIT
014300             WITH TEST AFTER
014400             UNTIL QR-AT-EOF.
014500     PERFORM 9000-RETURN              THRU 9000-EXIT.
014600
014700******************************************************************
014800* Open the query stream, the reject log, and tell ZAWS006 to     *
014900* open QUERY-RESULT-REPORT.                                      *
015000******************************************************************
015100 1000-INITIALIZE.
015200     OPEN INPUT  QUERY-TRANSACTION-FILE.
015300     OPEN OUTPUT QUERY-REJECT-FILE.
015400     MOVE 'I'                     TO QL-FUNCTION-CODE.
015500     CALL 'ZAWS006' USING QL-FUNCTION-CODE QL-RESULT-LINE.
015600
015700 1000-EXIT.
015800     EXIT.
015900
016000******************************************************************
016100* Read one query transaction and drive it through lookup,        *
016200* frequency bookkeeping, and the radius-zero/radius-scan branch. *
016300******************************************************************
016400 2000-READ-QUERY.
016500     READ QUERY-TRANSACTION-FILE
016600         AT END
016700             SET QR-AT-EOF TO TRUE.
016800
016900     IF  NOT QR-AT-EOF
017000         ADD 1                        TO QR-QUERY-COUNT
017100         MOVE 'N'                     TO QR-FOUND-SWITCH
017200         PERFORM 3000-LOOKUP-REFERENCE  THRU 3000-EXIT
017300         IF  QR-AIRPORT-FOUND
017400             PERFORM 4000-RECORD-FREQUENCY  THRU 4000-EXIT
017500             IF  QR-RADIUS EQUAL ZERO
017600                 PERFORM 5000-RADIUS-ZERO-BRANCH THRU 5000-EXIT
017700             ELSE
017800                 PERFORM 6000-RADIUS-SCAN-BRANCH THRU 6000-EXIT
017900             MOVE 'B'                 TO QL-FUNCTION-CODE
018000             CALL 'ZAWS006' USING QL-FUNCTION-CODE QL-RESULT-LINE
018100         ELSE
018200             MOVE QR-IATA             TO QJ-IATA-OUT
018300             WRITE QJ-REJECT-RECORD   FROM QR-REJECT-LINE.
018400
018500 2000-EXIT.
018600     EXIT.
018700
018800******************************************************************
018900* Sequential search of the master table for the query's          *
019000* reference airport.                                              *
019100******************************************************************
019200 3000-LOOKUP-REFERENCE.
019300     SET QR-SEARCH-INDEX          TO 1.
019400     PERFORM 3100-SEARCH-ONE-ENTRY  THRU 3100-EXIT
019500             UNTIL QR-SEARCH-INDEX GREATER THAN AM-ENTRY-COUNT
019600             OR    QR-AIRPORT-FOUND.
019700
019800 3000-EXIT.
019900     EXIT.
020000
020100 3100-SEARCH-ONE-ENTRY.
020200     SET AM-IDX                   TO QR-SEARCH-INDEX.
020300     IF  AM-IATA-CODE(AM-IDX) EQUAL QR-IATA
020400         SET QR-REFERENCE-INDEX   TO QR-SEARCH-INDEX
020500         MOVE AM-LATITUDE(AM-IDX)  TO QR-REFERENCE-LATITUDE
020600         MOVE AM-LONGITUDE(AM-IDX) TO QR-REFERENCE-LONGITUDE
020700         SET QR-AIRPORT-FOUND     TO TRUE
020800     ELSE
020900         ADD 1                    TO QR-SEARCH-INDEX.
021000
021100 3100-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500* Request-frequency rule - CALL the bookkeeping routine.         *
021600******************************************************************
021700 4000-RECORD-FREQUENCY.
021800     CALL 'ZAWS031' USING QR-REFERENCE-INDEX
021900                          QR-RADIUS
022000                          REQUEST-FREQUENCY-TABLE
022100                          RADIUS-FREQUENCY-TABLE
022200                          RF-MAX-RADII.
022300
022400 4000-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800* Q-RADIUS = 0 - emit exactly one QUERY-RESULT-LINE: the          *
022900* reference airport's own atmospheric record at distance zero.   *
023000******************************************************************
023100 5000-RADIUS-ZERO-BRANCH.
023200     SET AI-IDX                   TO QR-REFERENCE-INDEX.
023300     MOVE QR-IATA                 TO QL-QUERY-IATA.
023400     MOVE QR-RADIUS               TO QL-QUERY-RADIUS.
023500     MOVE QR-IATA                 TO QL-MATCH-IATA.
023600     MOVE ZEROES                  TO QL-DISTANCE-KM.
023700     PERFORM 7000-FILL-RESULT-LINE THRU 7000-EXIT.
023800     MOVE 'R'                     TO QL-FUNCTION-CODE.
023900     CALL 'ZAWS006' USING QL-FUNCTION-CODE QL-RESULT-LINE.
024000
024100 5000-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* Q-RADIUS > 0 - scan the ENTIRE master table in table order,    *
024600* CALLing ZAWS005 for the distance to each candidate and         *
024700* emitting a QUERY-RESULT-LINE for every candidate within radius *
024800* that has at least one reading present.                         *
024900******************************************************************
025000 6000-RADIUS-SCAN-BRANCH.
025100     SET QR-CANDIDATE-INDEX       TO 1.
025200     PERFORM 6100-SCAN-ONE-CANDIDATE THRU 6100-EXIT
025300             VARYING QR-CANDIDATE-INDEX FROM 1 BY 1
025400             UNTIL QR-CANDIDATE-INDEX GREATER THAN AM-ENTRY-COUNT.
025500
025600 6000-EXIT.
025700     EXIT.
025800
025900 6100-SCAN-ONE-CANDIDATE.
026000     SET AM-IDX                   TO QR-CANDIDATE-INDEX.
026100     SET AI-IDX                   TO QR-CANDIDATE-INDEX.
026200
026300     CALL 'ZAWS005' USING QR-REFERENCE-LATITUDE
026400                          QR-REFERENCE-LONGITUDE
026500                          AM-LATITUDE(AM-IDX)
026600                          AM-LONGITUDE(AM-IDX)
026700                          QR-CANDIDATE-DISTANCE.
026800
026900     MOVE 'N'                     TO QR-ANY-PRESENT-SWITCH.
027000     IF  AI-WIND-IS-PRESENT(AI-IDX)  OR AI-TEMP-IS-PRESENT(AI-IDX)
027100     OR  AI-HUMID-IS-PRESENT(AI-IDX) OR AI-PRESS-IS-PRESENT(AI-IDX)
027200     OR  AI-CLOUD-IS-PRESENT(AI-IDX) OR AI-PRECIP-IS-PRESENT(AI-IDX)
027300         SET QR-CANDIDATE-HAS-READING TO TRUE.
027400
027500     IF  QR-CANDIDATE-DISTANCE NOT GREATER THAN QR-RADIUS
027600     AND QR-CANDIDATE-HAS-READING
027700         MOVE QR-IATA             TO QL-QUERY-IATA
027800         MOVE QR-RADIUS           TO QL-QUERY-RADIUS
027900         MOVE AM-IATA-CODE(AM-IDX) TO QL-MATCH-IATA
028000         MOVE QR-CANDIDATE-DISTANCE TO QL-DISTANCE-KM
028100         PERFORM 7000-FILL-RESULT-LINE THRU 7000-EXIT
028200         MOVE 'R'                 TO QL-FUNCTION-CODE
028300         CALL 'ZAWS006' USING QL-FUNCTION-CODE QL-RESULT-LINE.
028400
028500 6100-EXIT.
028600     EXIT.
028700
028800******************************************************************
028900* Copy the current AI-IDX atmospheric record into the result     *
029000* line layout shared with ZAWS006.                               *
029100******************************************************************
029200 7000-FILL-RESULT-LINE.
029300     MOVE AI-WIND-MEAN(AI-IDX)        TO QL-WIND-MEAN.
029400     MOVE AI-WIND-PRESENT(AI-IDX)     TO QL-WIND-PRESENT.
029500     MOVE AI-TEMPERATURE-MEAN(AI-IDX) TO QL-TEMPERATURE-MEAN.
029600     MOVE AI-TEMP-PRESENT(AI-IDX)     TO QL-TEMP-PRESENT.
029700     MOVE AI-HUMIDITY-MEAN(AI-IDX)    TO QL-HUMIDITY-MEAN.
029800     MOVE AI-HUMID-PRESENT(AI-IDX)    TO QL-HUMID-PRESENT.
029900     MOVE AI-PRESSURE-MEAN(AI-IDX)    TO QL-PRESSURE-MEAN.
030000     MOVE AI-PRESS-PRESENT(AI-IDX)    TO QL-PRESS-PRESENT.
030100     MOVE AI-CLOUDCOVER-MEAN(AI-IDX)  TO QL-CLOUDCOVER-MEAN.
030200     MOVE AI-CLOUD-PRESENT(AI-IDX)    TO QL-CLOUD-PRESENT.
030300     MOVE AI-PRECIP-MEAN(AI-IDX)      TO QL-PRECIP-MEAN.
030400     MOVE AI-PRECIP-PRESENT(AI-IDX)   TO QL-PRECIP-PRESENT.
030500
030600 7000-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000* Close up, tell ZAWS006 to print the grand totals and close     *
031100* QUERY-RESULT-REPORT, and hand control back to ZAWS000.         *
031200******************************************************************
031300 9000-RETURN.
031400     MOVE 'F'                     TO QL-FUNCTION-CODE.
031500     CALL 'ZAWS006' USING QL-FUNCTION-CODE QL-RESULT-LINE.
031600     CLOSE QUERY-TRANSACTION-FILE.
031700     CLOSE QUERY-REJECT-FILE.
031800     DISPLAY 'ZAWS003 QUERIES PROCESSED: ' QR-QUERY-COUNT.
031900     GOBACK.
032000
032100 9000-EXIT.
032200     EXIT.
