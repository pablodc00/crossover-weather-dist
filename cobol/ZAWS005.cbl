000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS005.
000300 AUTHOR. D. T. MERCER.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-05-10.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Great-circle distance (haversine).                     *
001100*                                                                *
001200* CALLed by ZAWS003 once per candidate airport during a radius   *
001300* scan.  Returns the great-circle distance in kilometres         *
001400* between two LATITUDE/LONGITUDE pairs given in degrees.         *
001500*                                                                *
001600* This compiler has no SIN/COS/SQRT intrinsic functions          *
001700* available on the shop's production COBOL level, so all four   *
001800* are hand-built below: SQUARE-ROOT by Newton-Raphson, SINE by   *
001900* a Maclaurin series after range reduction to within one        *
002000* half-circle of zero, COSINE via the SIN(x + 90 degrees)        *
002100* identity, and ARCSINE by its own Maclaurin series (valid for  *
002200* the 0 <= x <= 1 domain SQRT(a) always falls into here).        *
002300*                                                                *
002400* NOTE (AWS-61): the A-TERM below takes the COSINE of LATITUDE-1 *
002500* and LATITUDE-2 in DEGREES, not radians, matching the distance  *
002600* routine in the original weather service this shop took over   *
002700* in 1988.  Converting those two COS() calls to radians was     *
002800* looked at under AWS-61 and rejected -- production report      *
002900* totals already key off the existing (slightly-off) distance   *
003000* figures and changing the formula now would move every         *
003100* customer's numbers.  Left exactly as received.                *
003200*                                                                *
003300* Date       UserID   Description                                *
003400* ---------- -------- ----------------------------------------- *
003500* 1988-05-10 DTM      Original distance routine (AWS-12).        *
003600* 1989-09-02 RKO      AWS-61 raised re: COS() of degrees, not    *
003700*                     radians, in the A-TERM; reviewed and left  *
003800*                     as-is per note above.                      *
003900* 1998-11-19 RKO      Y2K review - no date fields in this        *
004000*                     program, no change required.               *
004100* 2002-05-14 JPH      Added the missing 6000-RADIANS paragraph -- *
004200*                     DEGREES-PER-RADIAN was sitting in ZAWSHDL   *
004300*                     unused and 1000-CALCULATE-DISTANCE was      *
004400*                     PERFORMing a paragraph that was never       *
004500*                     coded (AWS-211).                            *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS AWS-TEST-RUN.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 COPY ZAWSHDL.
005600
005700******************************************************************
005800* Working fields for the haversine computation itself.          *
005900******************************************************************
006000 01  HV-DELTA-LAT-DEG             PIC S9(05)V9(04) VALUE ZEROES.
006100 01  HV-DELTA-LON-DEG             PIC S9(05)V9(04) VALUE ZEROES.
006200 01  HV-DELTA-LAT-RAD             PIC S9(03)V9(09) VALUE ZEROES.
006300 01  HV-DELTA-LON-RAD             PIC S9(03)V9(09) VALUE ZEROES.
006400 01  HV-HALF-DLAT                 PIC S9(03)V9(09) VALUE ZEROES.
006500 01  HV-HALF-DLON                 PIC S9(03)V9(09) VALUE ZEROES.
006600 01  HV-SIN-HALF-DLAT             PIC S9(03)V9(09) VALUE ZEROES.
006700 01  HV-SIN-HALF-DLON             PIC S9(03)V9(09) VALUE ZEROES.
006800 01  HV-COS-LAT-1                 PIC S9(03)V9(09) VALUE ZEROES.
006900 01  HV-COS-LAT-2                 PIC S9(03)V9(09) VALUE ZEROES.
007000 01  HV-A-TERM                    PIC S9(03)V9(09) VALUE ZEROES.
007100 01  HV-SQRT-A                    PIC S9(03)V9(09) VALUE ZEROES.
007200 01  HV-ASIN-SQRT-A               PIC S9(03)V9(09) VALUE ZEROES.
007300 01  HV-C-TERM                    PIC S9(03)V9(09) VALUE ZEROES.
007400 01  FILLER                       PIC  X(01) VALUE SPACES.
007500
007600******************************************************************
007700* General-purpose trig/SQRT work fields, shared by every call    *
007800* to the SQUARE-ROOT, SINE, COSINE and ARCSINE paragraphs below. *
007900******************************************************************
008000 01  TRIG-WORK-AREA.
008100     05  TR-INPUT                 PIC S9(05)V9(09) COMP-3
008200                                  VALUE ZEROES.
008300     05  TR-RESULT                PIC S9(05)V9(09) COMP-3
008400                                  VALUE ZEROES.
008500     05  TR-TWO-PI                PIC S9(03)V9(09) COMP-3
008600                                  VALUE +6.283185307.
008700     05  TR-NINETY-DEGREES-RAD    PIC S9(03)V9(09) COMP-3
008800                                  VALUE +1.570796327.
008900     05  FILLER                   PIC  X(04) VALUE SPACES.
009000 01  TR-REDEFINES-CHECK REDEFINES TRIG-WORK-AREA.
009100     05  FILLER                   PIC  X(24).
009200
009300 01  SQ-GUESS                     PIC S9(05)V9(09) COMP-3
009400                                  VALUE ZEROES.
009500 01  SQ-ITERATION-COUNT           PIC S9(04) COMP VALUE ZEROES.
009600 01  SQ-MAX-ITERATIONS            PIC S9(04) COMP VALUE +20.
009700
009800 01  SN-TERM                      PIC S9(06)V9(09) COMP-3
009900                                  VALUE ZEROES.
010000 01  SN-POWER                     PIC S9(03)V9(09) COMP-3
010100                                  VALUE ZEROES.
010200 01  SN-SIGN                      PIC S9(01) COMP VALUE +1.
010300 01  SN-TERM-INDEX                PIC S9(04) COMP VALUE ZEROES.
010400 01  SN-FACTORIAL                 PIC S9(09) COMP VALUE ZEROES.
010500
010600 01  AS-POWER                     PIC S9(03)V9(09) COMP-3
010700                                  VALUE ZEROES.
010800******************************************************************
010900* Arcsine Maclaurin coefficients, worked out once by hand and   *
011000* carried as literals rather than computed term by term -- the  *
011100* same shortcut this shop has always taken for SERIES-TERM      *
011200* tables that never change (see the CRC tables in the tape      *
011300* utilities).                                                   *
011400******************************************************************
011500 01  AS-COEFFICIENT-3             PIC S9(01)V9(09) COMP-3
011600                                  VALUE +0.166666667.
011700 01  AS-COEFFICIENT-5             PIC S9(01)V9(09) COMP-3
011800                                  VALUE +0.075000000.
011900 01  AS-COEFFICIENT-7             PIC S9(01)V9(09) COMP-3
012000                                  VALUE +0.044642857.
012100 01  AS-COEFFICIENT-9             PIC S9(01)V9(09) COMP-3
012200                                  VALUE +0.030381944.
012300 01  AS-COEFFICIENT-11            PIC S9(01)V9(09) COMP-3
012400                                  VALUE +0.022372159.
012500
012600 LINKAGE SECTION.
012700 01  HV-LATITUDE-1                PIC S9(03)V9(04).
012800 01  HV-LONGITUDE-1               PIC S9(03)V9(04).
012900 01  HV-LATITUDE-2                PIC S9(03)V9(04).
013000 01  HV-LONGITUDE-2               PIC S9(03)V9(04).
013100 01  HV-DISTANCE-OUT              PIC S9(06)V9(02).
013200
013300 PROCEDURE DIVISION USING HV-LATITUDE-1 HV-LONGITUDE-1
013400                          HV-LATITUDE-2 HV-LONGITUDE-2
013500                          HV-DISTANCE-OUT.
013600
013700******************************************************************
013800* Main process.                                                  *
013900******************************************************************
014000     PERFORM 1000-CALCULATE-DISTANCE THRU 1000-EXIT.
014100     GOBACK.
014200
014300******************************************************************
014400* Build deltaLat/deltaLon in radians, the two half-angle sines,  *
014500* and the two degree-argument cosines, then assemble the        *
014600* haversine "a" and "c" terms and scale by EARTH-RADIUS-KM.      *
014700******************************************************************
014800 1000-CALCULATE-DISTANCE.
014900     COMPUTE HV-DELTA-LAT-DEG = HV-LATITUDE-2  - HV-LATITUDE-1.
015000     COMPUTE HV-DELTA-LON-DEG = HV-LONGITUDE-2 - HV-LONGITUDE-1.
015100
015200     MOVE HV-DELTA-LAT-DEG        TO TR-INPUT.
015300     PERFORM 6000-RADIANS        THRU 6000-EXIT.
015400     MOVE TR-RESULT               TO HV-DELTA-LAT-RAD.
015500
015600     MOVE HV-DELTA-LON-DEG        TO TR-INPUT.
015700     PERFORM 6000-RADIANS        THRU 6000-EXIT.
015800     MOVE TR-RESULT               TO HV-DELTA-LON-RAD.
015900
016000     COMPUTE HV-HALF-DLAT = HV-DELTA-LAT-RAD / 2.
016100     COMPUTE HV-HALF-DLON = HV-DELTA-LON-RAD / 2.
016200
016300     MOVE HV-HALF-DLAT            TO TR-INPUT.
016400     PERFORM 3000-SINE           THRU 3000-EXIT.
016500     MOVE TR-RESULT               TO HV-SIN-HALF-DLAT.
016600
016700     MOVE HV-HALF-DLON            TO TR-INPUT.
016800     PERFORM 3000-SINE           THRU 3000-EXIT.
016900     MOVE TR-RESULT               TO HV-SIN-HALF-DLON.
017000
017100*    AWS-61 - COS() of the raw degree value, not the radian      *
017200*    value, exactly as the 1988 source routine received it.      *
017300     MOVE HV-LATITUDE-1           TO TR-INPUT.
017400     PERFORM 4000-COSINE         THRU 4000-EXIT.
017500     MOVE TR-RESULT               TO HV-COS-LAT-1.
017600
017700     MOVE HV-LATITUDE-2           TO TR-INPUT.
017800     PERFORM 4000-COSINE         THRU 4000-EXIT.
017900     MOVE TR-RESULT               TO HV-COS-LAT-2.
018000
018100     COMPUTE HV-A-TERM =
018200         (HV-SIN-HALF-DLAT * HV-SIN-HALF-DLAT) +
018300         ((HV-SIN-HALF-DLON * HV-SIN-HALF-DLON) *
018400           HV-COS-LAT-1 * HV-COS-LAT-2).
018500
018600     MOVE HV-A-TERM                TO TR-INPUT.
018700     PERFORM 2000-SQUARE-ROOT     THRU 2000-EXIT.
018800     MOVE TR-RESULT                TO HV-SQRT-A.
018900
019000     MOVE HV-SQRT-A                TO TR-INPUT.
019100     PERFORM 5000-ARCSINE         THRU 5000-EXIT.
019200     MOVE TR-RESULT                TO HV-ASIN-SQRT-A.
019300
019400     COMPUTE HV-C-TERM = 2 * HV-ASIN-SQRT-A.
019500
019600     COMPUTE HV-DISTANCE-OUT ROUNDED =
019700         EARTH-RADIUS-KM * HV-C-TERM.
019800
019900 1000-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300* SQUARE-ROOT by Newton-Raphson.  TR-INPUT in, TR-RESULT out.    *
020400* A fixed 20 iterations is used in place of a convergence test   *
020500* since every HV-A-TERM seen in production has been well inside *
020600* 0 <= a <= 2, where 20 iterations settles to more places than   *
020700* the 9 decimals carried here.                                   *
020800******************************************************************
020900 2000-SQUARE-ROOT.
021000     IF  TR-INPUT EQUAL ZERO
021100         MOVE ZEROES              TO TR-RESULT
021200     ELSE
021300         MOVE TR-INPUT            TO SQ-GUESS
021400         PERFORM 2100-NEWTON-STEP THRU 2100-EXIT
021500                 VARYING SQ-ITERATION-COUNT FROM 1 BY 1
021600                 UNTIL SQ-ITERATION-COUNT GREATER THAN
021700                       SQ-MAX-ITERATIONS
021800         MOVE SQ-GUESS            TO TR-RESULT.
021900
022000 2000-EXIT.
022100     EXIT.
022200
022300 2100-NEWTON-STEP.
022400     COMPUTE SQ-GUESS ROUNDED =
022500         (SQ-GUESS + (TR-INPUT / SQ-GUESS)) / 2.
022600
022700 2100-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* SINE by Maclaurin series, after range reduction into          *
023200* -PI <= x <= PI.  TR-INPUT in (radians), TR-RESULT out.        *
023300******************************************************************
023400 3000-SINE.
023500     MOVE TR-INPUT                TO SN-POWER.
023600     PERFORM 3100-REDUCE-RANGE   THRU 3100-EXIT
023700             UNTIL SN-POWER NOT GREATER THAN PI-CONSTANT
023800             AND   SN-POWER NOT LESS THAN (0 - PI-CONSTANT).
023900
024000     MOVE SN-POWER                TO SN-TERM.
024100     MOVE SN-POWER                TO TR-RESULT.
024200     MOVE +1                      TO SN-SIGN.
024300     MOVE 1                       TO SN-FACTORIAL.
024400
024500     PERFORM 3200-SERIES-TERM    THRU 3200-EXIT
024600             VARYING SN-TERM-INDEX FROM 3 BY 2
024700             UNTIL SN-TERM-INDEX GREATER THAN 11.
024800
024900 3000-EXIT.
025000     EXIT.
025100
025200 3100-REDUCE-RANGE.
025300     IF  SN-POWER GREATER THAN PI-CONSTANT
025400         COMPUTE SN-POWER = SN-POWER - TR-TWO-PI
025500     ELSE
025600         COMPUTE SN-POWER = SN-POWER + TR-TWO-PI.
025700
025800 3100-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* One Maclaurin term: SIGN * X**N / N!  SN-POWER carries the     *
026300* range-reduced angle fixed throughout the loop; SN-TERM is      *
026400* rebuilt from scratch each pass rather than carried forward, so *
026500* this is a direct (if old-fashioned) series evaluation.         *
026600******************************************************************
026700 3200-SERIES-TERM.
026800     COMPUTE SN-FACTORIAL = SN-FACTORIAL * (SN-TERM-INDEX - 1)
026900                                          * SN-TERM-INDEX.
027000     COMPUTE SN-SIGN = SN-SIGN * -1.
027100     COMPUTE SN-TERM = SN-POWER ** SN-TERM-INDEX.
027200     COMPUTE TR-RESULT = TR-RESULT +
027300         ((SN-SIGN * SN-TERM) / SN-FACTORIAL).
027400
027500 3200-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900* COSINE via the identity COS(X) = SIN(X + 90 DEGREES-IN-        *
028000* RADIANS).  TR-INPUT in, TR-RESULT out.  Per the AWS-61 note    *
028100* above, ZAWS005's caller deliberately passes a raw DEGREE       *
028200* value here rather than a radian one for the two latitude       *
028300* terms -- this paragraph does not know or care which, it just   *
028400* takes the sine of (TR-INPUT + 90-degrees-in-radians).          *
028500******************************************************************
028600 4000-COSINE.
028700     COMPUTE TR-INPUT = TR-INPUT + TR-NINETY-DEGREES-RAD.
028800     PERFORM 3000-SINE           THRU 3000-EXIT.
028900
029000 4000-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400* ARCSINE by Maclaurin series, valid for 0 <= x <= 1, which is   *
029500* the only domain SQRT(HV-A-TERM) can ever fall into.  TR-INPUT  *
029600* in, TR-RESULT out.                                             *
029700******************************************************************
029800 5000-ARCSINE.
029900     MOVE TR-INPUT                TO AS-POWER.
030000     MOVE TR-INPUT                TO TR-RESULT.
030100
030200     COMPUTE AS-POWER = AS-POWER * TR-INPUT * TR-INPUT.
030300     COMPUTE TR-RESULT = TR-RESULT + (AS-COEFFICIENT-3 * AS-POWER).
030400
030500     COMPUTE AS-POWER = AS-POWER * TR-INPUT * TR-INPUT.
030600     COMPUTE TR-RESULT = TR-RESULT + (AS-COEFFICIENT-5 * AS-POWER).
030700
030800     COMPUTE AS-POWER = AS-POWER * TR-INPUT * TR-INPUT.
030900     COMPUTE TR-RESULT = TR-RESULT + (AS-COEFFICIENT-7 * AS-POWER).
031000
031100     COMPUTE AS-POWER = AS-POWER * TR-INPUT * TR-INPUT.
031200     COMPUTE TR-RESULT = TR-RESULT + (AS-COEFFICIENT-9 * AS-POWER).
031300
031400     COMPUTE AS-POWER = AS-POWER * TR-INPUT * TR-INPUT.
031500     COMPUTE TR-RESULT = TR-RESULT + (AS-COEFFICIENT-11 * AS-POWER).
031600
031700 5000-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100* DEGREES-TO-RADIANS.  TR-INPUT in (degrees), TR-RESULT out       *
032200* (radians).  Straight division by DEGREES-PER-RADIAN -- no      *
032300* series work needed for this one.                               *
032400******************************************************************
032500 6000-RADIANS.
032600     COMPUTE TR-RESULT = TR-INPUT / DEGREES-PER-RADIAN.
032700
032800 6000-EXIT.
032900     EXIT.
