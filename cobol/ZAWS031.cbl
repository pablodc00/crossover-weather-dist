000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZAWS031.
000300 AUTHOR. R. K. OYELARAN.
000400 INSTALLATION. NATIONAL WEATHER SERVICE - AVIATION DATA CENTER.
000500 DATE-WRITTEN. 1988-05-03.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900*                                                                *
001000* zAWS - Request/radius frequency bookkeeping.                  *
001100*                                                                *
001200* CALLed by ZAWS003 once per query transaction, before the       *
001300* radius-zero or radius-scan branch runs.  Bumps the per-airport *
001400* request count and makes sure the radius value used on this    *
001500* query has an entry in the radius-frequency table.              *
001600*                                                                *
001700* NOTE (AWS-88): RQ-RADIUS-COUNT is given a zero-initialized     *
001800* entry the first time a radius value is seen and is never       *
001900* incremented on any later query that reuses that same radius    *
002000* value -- this was flagged during the AWS-88 review and left   *
002100* as-is, since the HEALTH-REPORT histogram consumers downstream  *
002200* were already built against a column of zeroes and changing it  *
002300* now would shift every bucket total on the report.               *
002400*                                                                *
002500* Date       UserID   Description                                *
002600* ---------- -------- ----------------------------------------- *
002700* 1988-05-03 DTM      Original tables built for query job.       *
002800* 1990-02-14 RKO      Request-frequency bookkeeping split out     *
002900*                     into its own CALLable routine (AWS-88).     *
003000* 1998-11-19 RKO      Y2K review - no date fields in this        *
003100*                     program, no change required.               *
003200* 2002-05-14 JPH      Added the UPSI-0 trace DISPLAY on new       *
003300*                     radius entries - operations kept asking    *
003400*                     which radii were showing up (AWS-210).      *
003500* 2002-06-03 JPH      Restated RQ-SEARCH-INDEX and RQ-CALL-COUNT  *
003600*                     as 77-level items (AWS-213).                *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS AWS-TEST-RUN.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  RQ-SEARCH-SWITCH             PIC  X(01) VALUE 'N'.
004700     88  RQ-RADIUS-FOUND                    VALUE 'Y'.
004800
004900 77  RQ-SEARCH-INDEX              PIC S9(04) COMP VALUE ZEROES.
005000 77  RQ-CALL-COUNT                PIC S9(09) COMP VALUE ZEROES.
005100******************************************************************
005200* Trace line, shown only under UPSI-0 (AWS-TEST-RUN) when a new  *
005300* radius value is appended to RADIUS-FREQUENCY-TABLE.  Left in   *
005400* from the AWS-88 debugging -- cheap to keep, saved a recompile  *
005500* more than once since (AWS-88).                                  *
005600******************************************************************
005700 01  RQ-TRACE-MESSAGE.
005800     05  FILLER                   PIC  X(17) VALUE
005900                 'ZAWS031 RADIUS: '.
006000     05  RT-RADIUS-OUT            PIC ZZZZZZ.ZZ.
006100     05  FILLER                   PIC  X(08) VALUE ' INDEX: '.
006200     05  RT-INDEX-OUT             PIC ZZZZ9.
006300     05  FILLER                   PIC  X(46) VALUE SPACES.
006400 01  RQ-TRACE-ALPHA REDEFINES RQ-TRACE-MESSAGE
006500                              PIC  X(80).
006600
006700 LINKAGE SECTION.
006800 01  RF-TARGET-INDEX              PIC S9(04) COMP.
006900 01  RQ-QUERY-RADIUS              PIC S9(06)V9(02).
007000 01  RQ-QUERY-RADIUS-ALPHA REDEFINES RQ-QUERY-RADIUS
007100                              PIC  X(08).
007200 COPY ZAWSFRQ.
007300
007400 PROCEDURE DIVISION USING RF-TARGET-INDEX
007500                          RQ-QUERY-RADIUS
007600                          REQUEST-FREQUENCY-TABLE
007700                          RADIUS-FREQUENCY-TABLE
007800                          RF-MAX-RADII.
007900
008000******************************************************************
008100* Main process.                                                  *
008200******************************************************************
008300     PERFORM 1000-BUMP-REQUEST-COUNT THRU 1000-EXIT.
008400     PERFORM 2000-RECORD-RADIUS      THRU 2000-EXIT.
008500     GOBACK.
008600
008700******************************************************************
008800* Increment REQUEST-FREQUENCY count keyed by the reference       *
008900* airport's ordinal position, starting from 0 if first seen.     *
009000******************************************************************
009100 1000-BUMP-REQUEST-COUNT.
009200     SET RF-IDX                   TO RF-TARGET-INDEX.
009300     ADD 1                        TO RF-REQUEST-COUNT(RF-IDX).
009400     ADD 1                        TO RQ-CALL-COUNT.
009500
009600 1000-EXIT.
009700     EXIT.
009800
009900******************************************************************
010000* Ensure an entry exists in RADIUS-FREQUENCY-TABLE for the       *
010100* radius value used on this query.  If the radius has been seen  *
010200* before, nothing changes (see AWS-88 note above -- the count is *
010300* never bumped, even here).  If it is new, append a zero entry.  *
010400******************************************************************
010500 2000-RECORD-RADIUS.
010600     MOVE 'N'                     TO RQ-SEARCH-SWITCH.
010700     SET RQ-SEARCH-INDEX          TO 1.
010800     PERFORM 2100-SEARCH-ONE-RADIUS THRU 2100-EXIT
010900             UNTIL RQ-SEARCH-INDEX GREATER THAN RQ-ENTRY-COUNT
011000             OR    RQ-RADIUS-FOUND.
011100
011200     IF  NOT RQ-RADIUS-FOUND
011300     AND RQ-ENTRY-COUNT LESS THAN RF-MAX-RADII
011400         ADD 1                    TO RQ-ENTRY-COUNT
011500         SET RQ-IDX               TO RQ-ENTRY-COUNT
011600         MOVE RQ-QUERY-RADIUS     TO RQ-RADIUS-VALUE(RQ-IDX)
011700         MOVE ZEROES              TO RQ-RADIUS-COUNT(RQ-IDX)
011800         IF  AWS-TEST-RUN
011900             MOVE RQ-QUERY-RADIUS TO RT-RADIUS-OUT
012000             MOVE RQ-IDX          TO RT-INDEX-OUT
012100             DISPLAY RQ-TRACE-ALPHA.
012200
012300 2000-EXIT.
012400     EXIT.
012500
012600 2100-SEARCH-ONE-RADIUS.
012700     SET RQ-IDX                   TO RQ-SEARCH-INDEX.
012800     IF  RQ-RADIUS-VALUE(RQ-IDX) EQUAL RQ-QUERY-RADIUS
012900         SET RQ-RADIUS-FOUND      TO TRUE
013000     ELSE
013100         ADD 1                    TO RQ-SEARCH-INDEX.
013200
013300 2100-EXIT.
013400     EXIT.
