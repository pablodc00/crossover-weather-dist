000100******************************************************************
000200* zAWS REQUEST / RADIUS FREQUENCY record definition               *
000300******************************************************************
000400* Copybook     : ZAWSFRQ                                         *
000500* Used by      : ZAWS003 ZAWS004 ZAWS031                        *
000600*                                                                *
000700* RF-TABLE is kept in lockstep with AM-TABLE (see ZAWSAMR) --    *
000800* RF-REQUEST-COUNT(n) is the query count for the airport         *
000900* sitting at AM-TABLE(n).  RADIUS-FREQUENCY-TABLE is a separate  *
001000* small table, one entry per distinct radius value a query has  *
001100* ever used.                                                     *
001200*                                                                *
001300* Maint history:                                                 *
001400*   1988-05-03  DTM  Original tables built for query job.       *
001500******************************************************************
001600
001700 01  RF-MAX-RADII                PIC S9(04) COMP VALUE +200.
001800
001900******************************************************************
002000* REQUEST-FREQUENCY-TABLE - count of queries issued against each *
002100* airport, keyed by the airport's ordinal position in AM-TABLE. *
002200******************************************************************
002300 01  REQUEST-FREQUENCY-TABLE.
002400     05  RF-TABLE OCCURS 650 TIMES
002500                  INDEXED BY RF-IDX.
002600         10  RF-REQUEST-COUNT     PIC S9(09) COMP VALUE ZEROES.
002700
002800******************************************************************
002900* RADIUS-FREQUENCY-TABLE - one entry per distinct radius value   *
003000* ever supplied on a query transaction.  RQ-RADIUS-COUNT is     *
003100* carried for completeness but is never bumped past zero in     *
003200* this release -- see the 2000-RECORD-QUERY note in ZAWS031.    *
003300******************************************************************
003400 01  RADIUS-FREQUENCY-TABLE.
003500     05  RQ-ENTRY-COUNT           PIC S9(04) COMP VALUE ZEROES.
003600     05  RQ-TABLE OCCURS 200 TIMES
003700                  INDEXED BY RQ-IDX.
003800         10  RQ-RADIUS-VALUE      PIC S9(06)V9(02) COMP-3
003900                                  VALUE ZEROES.
004000         10  RQ-RADIUS-COUNT      PIC S9(09) COMP VALUE ZEROES.
004100     05  RQ-TABLE-ALPHA REDEFINES RQ-TABLE
004200                  OCCURS 200 TIMES
004300                  INDEXED BY RQ-AX.
004400         10  RQ-ENTRY-ALPHA       PIC  X(09).
